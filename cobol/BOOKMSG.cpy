000100*-----------------------------------------------------------------        
000200*=================================================================        
000300*== BOOK........: BOOKMSG                                                 
000400*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
000500*== ANALISTA....: IVAN SANCHES                                            
000600*== DATA........: 31/07/1987                                              
000700*== CONSULTORIA.: FOURSYS                                                 
000800*-----------------------------------------------------------------        
000900*== OBJETIVO....: AREA DE TRABALHO COMUM PARA MENSAGENS DE ERRO           
001000*                 DE ABERTURA/LEITURA/GRAVACAO/FECHAMENTO DE              
001100*                 ARQUIVO E PARA AS LINHAS DE EXCECAO DO LOTE             
001200*                 (DATA INVALIDA, ID DESCONHECIDO) GRAVADAS NO            
001300*                 RELATORIO.  USADO POR BATCHDRV, ARCCALC E               
001400*                 COMPAT.                                                 
001500*-----------------------------------------------------------------        
001600*-------------------ALTERACOES DO BOOK------------------------            
001700                                                                          
001800*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
001900*== ANALISTA....: IVAN SANCHES                                            
002000*== DATA........: 14/09/1988                                              
002100*== OBJETIVO....: INCLUIDAS AS LINHAS DE EXCECAO DO LOTE DE               
002200*                 ARCANOS (DATA INVALIDA / ID DESCONHECIDO)               
002300*-----------------------------------------------------------------        
002400*== PROGRAMADOR.: M. A. SOUZA                                             
002500*== ANALISTA....: IVAN SANCHES                                            
002600*== DATA........: 03/02/1999                                              
002700*== OBJETIVO....: AJUSTE DE SEGURANCA ANO 2000 - WRK-ANO-ERRO             
002800*                 PASSA A 4 POSICOES (ERA 2 POSICOES)                     
002900*-----------------------------------------------------------------        
003000*== PROGRAMADOR.: C. F. LIMA                                              
003100*== ANALISTA....: J. PEIXOTO                                              
003200*== DATA........: 11/06/2003                                              
003300*== OBJETIVO....: CHAMADO HD-2003-0417 - NOVA MENSAGEM PARA PAR           
003400*                 DE COMPATIBILIDADE REJEITADO POR ID INVALIDO            
003500*=================================================================        
003600                                                                          
003700*-----------------------------------------------------------------        
003800 01  FILLER                       PIC X(050)         VALUE                
003900        "-----BOOKMSG - AREA DE MENSAGENS DE ERRO-----".                  
004000*-----------------------------------------------------------------        
004100                                                                          
004200 01  WRK-MSG-ERROS.                                                       
004300     05 WRK-DESCRICAO-ERRO        PIC X(030)         VALUE SPACES.        
004400     05 FILLER                    PIC X(002)         VALUE SPACES.        
004500     05 WRK-PROGRAMA-ERRO         PIC X(008)         VALUE SPACES.        
004600     05 FILLER                    PIC X(002)         VALUE SPACES.        
004700     05 WRK-AREA-ERRO             PIC X(024)         VALUE SPACES.        
004800     05 FILLER                    PIC X(002)         VALUE SPACES.        
004900     05 WRK-ARQUIVO-ERRO          PIC X(010)         VALUE SPACES.        
005000     05 FILLER                    PIC X(002)         VALUE SPACES.        
005100     05 WRK-STATUS-ERRO           PIC X(002)         VALUE SPACES.        
005200     05 FILLER                    PIC X(018)         VALUE SPACES.        
005300                                                                          
005400*-----------------------------------------------------------------        
005500 01  FILLER                       PIC X(050)         VALUE                
005600        "-----TEXTOS FIXOS DE ERRO DE I-O-----".                          
005700*-----------------------------------------------------------------        
005800                                                                          
005900 01  WRK-ERRO-ABERTURA            PIC X(030)         VALUE                
006000        "ERRO NA ABERTURA DO ARQUIVO".                                    
006100 01  WRK-ERRO-LEIT                PIC X(030)         VALUE                
006200        "ERRO NA LEITURA DO ARQUIVO".                                     
006300 01  WRK-ERRO-GRAVAR              PIC X(030)         VALUE                
006400        "ERRO NA GRAVACAO DO ARQUIVO".                                    
006500 01  WRK-ERRO-FECHAR              PIC X(030)         VALUE                
006600        "ERRO NO FECHAMENTO DO ARQUIVO".                                  
006700                                                                          
006800*-----------------------------------------------------------------        
006900 01  FILLER                       PIC X(050)         VALUE                
007000        "-----LINHA DE TRACO E MENSAGEM DE FIM-----".                     
007100*-----------------------------------------------------------------        
007200                                                                          
007300 01  WRK-TRACO                   PIC X(080)         VALUE ALL "-".        
007400 01  WRK-FIM-PROGRAMA             PIC X(040)         VALUE                
007500        "FIM DO PROCESSAMENTO DO LOTE DE ARCANOS".                        
007600                                                                          
007700*-----------------------------------------------------------------        
007800 01  FILLER                       PIC X(050)         VALUE                
007900        "-----LINHA DE EXCECAO (DATA INVALIDA-ID)-----".                  
008000*-----------------------------------------------------------------        
008100                                                                          
008200 01  WRK-LINHA-EXCECAO.                                                   
008300     05 WRK-EXC-ROTULO            PIC X(002)         VALUE "ID".          
008400     05 FILLER                    PIC X(001)         VALUE SPACES.        
008500     05 WRK-EXC-ID                PIC 9(004)         VALUE ZEROS.         
008600     05 FILLER                    PIC X(001)         VALUE SPACES.        
008700     05 WRK-EXC-TEXTO             PIC X(020)         VALUE SPACES.        
008800     05 FILLER                    PIC X(050)         VALUE SPACES.        
008900                                                                          
009000 01  WRK-EXC-TXT-DATA             PIC X(020)         VALUE                
009100        "INVALID DATE".                                                   
009200 01  WRK-EXC-TXT-ID               PIC X(020)         VALUE                
009300        "UNKNOWN ID".                                                     
009400                                                                          
