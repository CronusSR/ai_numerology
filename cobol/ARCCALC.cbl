000100*-----------------------------------------------------------------        
000200 IDENTIFICATION                   DIVISION.                               
000300 PROGRAM-ID. ARCCALC.                                                     
000400 AUTHOR. RAFAEL DE OLIVEIRA.                                              
000500 INSTALLATION. FOURSYS.                                                   
000600 DATE-WRITTEN. 31/07/1987.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. CONFIDENCIAL - USO INTERNO DO CLIENTE.                         
000900*=================================================================        
001000*== PROGRAMA....: ARCCALC                                                 
001100*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
001200*== ANALISTA....: IVAN SANCHES                                            
001300*== DATA........: 31/07/1987                                              
001400*== CONSULTORIA.: FOURSYS                                                 
001500*-----------------------------------------------------------------        
001600*== OBJETIVO....: SUBPROGRAMA CHAMADO PELO BATCHDRV. RECEBE A             
001700*                 DATA DE NASCIMENTO E O NOME DE UMA PESSOA E             
001800*                 DEVOLVE OS 13 INDICADORES ARCANOS, OS TIPOS             
001900*                 TMCH (YIN/YANG) E PDM (FATE/WILL) E A STRING DE         
002000*                 LETRAS UNICAS USADA NO CALCULO DO NUMERO                
002100*                 MESTRE (MCH).  SE A DATA FOR INVALIDA DEVOLVE           
002200*                 LK-ARC-STATUS = "ER" E TODOS OS INDICADORES EM          
002300*                 BRANCO/ZERO, SEM CALCULAR NADA.                         
002400*-----------------------------------------------------------------        
002500*===================ESPECIFICACOES DO PROGRAMA====================        
002600*    PARAMETRO                  TIPO               BOOK                   
002700*    LK-PARM-ARCCALC            IN/OUT             BOOKPRFL               
002800*-----------------------------------------------------------------        
002900*== MODULOS....: NENHUM (CALCULO TODO LOCAL)                              
003000*-----------------------------------------------------------------        
003100*-------------------ALTERACOESDO PROGRAMA-------------------------        
003200*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
003300*== ANALISTA....: IVAN SANCHES                                            
003400*== DATA........: 14/09/1988                                              
003500*== OBJETIVO....: INCLUIDOS OS 13 INDICADORES (ANTES SO HAVIA             
003600*                 DT/MT/GT) E A CLASSIFICACAO TMCH/PDM                    
003700*-----------------------------------------------------------------        
003800*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
003900*== ANALISTA....: IVAN SANCHES                                            
004000*== DATA........: 02/03/1990                                              
004100*== OBJETIVO....: INCLUIDO O CALCULO DO NUMERO MESTRE (MCH) A             
004200*                 PARTIR DO NOME - BOOKLET NOVO COM A TABELA DE           
004300*                 LETRAS DO CLIENTE                                       
004400*-----------------------------------------------------------------        
004500*== PROGRAMADOR.: M. A. SOUZA                                             
004600*== ANALISTA....: IVAN SANCHES                                            
004700*== DATA........: 03/02/1999                                              
004800*== OBJETIVO....: AJUSTE ANO 2000 - LK-ARC-ANO PASSA A 4 DIGITOS.         
004900*                 SOMA DE DIGITOS DO ANO (GT) E O TESTE DE ANO            
005000*                 BISSEXTO REFEITOS PARA 4 DIGITOS.                       
005100*-----------------------------------------------------------------        
005200*== PROGRAMADOR.: C. F. LIMA                                              
005300*== ANALISTA....: J. PEIXOTO                                              
005400*== DATA........: 11/06/2003                                              
005500*== OBJETIVO....: CHAMADO HD-2003-0417 - DEVOLVER LK-ARC-LET-             
005600*                 UNICAS PARA A LINHA DE LETRAS DO PERSRPT. ANTES         
005700*                 SO O TOTAL ERA DEVOLVIDO E O RELATORIO FICAVA           
005800*                 SEM A STRING DE LETRAS PEDIDA PELO CLIENTE.             
005900*-----------------------------------------------------------------        
006000*== PROGRAMADOR.: C. F. LIMA                                              
006100*== ANALISTA....: J. PEIXOTO                                              
006200*== DATA........: 09/09/2003                                              
006300*== OBJETIVO....: CHAMADO HD-2003-0604 - GT ESTAVA SOMANDO OS             
006400*                 DIGITOS DO ANO REPETIDAMENTE (RECURSIVO) COMO           
006500*                 NO CALCULO CLASSICO DE NUMEROLOGIA. O CLIENTE           
006600*                 CONFIRMOU QUE E SO UMA PASSADA DE SOMA SEGUIDA          
006700*                 DE REDUCAO A ARCANO - CORRIGIDO EM 1100/2120.           
006800*-----------------------------------------------------------------        
006900*== PROGRAMADOR.: C. F. LIMA                                              
007000*== ANALISTA....: J. PEIXOTO                                              
007100*== DATA........: 14/01/2004                                              
007200*== OBJETIVO....: CHAMADO HD-2004-0091 - O CALCULO DO MCH (R7)            
007300*                 TRATAVA O NOME LETRA A LETRA EM CAMPOS DE 1             
007400*                 BYTE, MAS CADA LETRA CIRILICA E GRAVADA EM 2            
007500*                 BYTES (UTF-8) - O SEARCH DE 1721 NUNCA CASAVA           
007600*                 COM TAB-LETRA-CAR E O MCH SAIA SEMPRE ZERADO.           
007700*                 WS-NOME-CAR/WS-CHAR-ATUAL/WS-LET-UNICAS                 
007800*                 REFEITOS PARA CAMPOS DE 2 BYTES (VER TAMBEM             
007900*                 BOOKLET E BOOKPRFL).                                    
008000*-----------------------------------------------------------------        
008100*== PROGRAMADOR.: N. R. TAVARES                                           
008200*== ANALISTA....: J. PEIXOTO                                              
008300*== DATA........: 02/03/2004                                              
008400*== OBJETIVO....: CHAMADO HD-2004-0138 - REVISAO DE PADRONIZACAO:         
008500*                 1300-BUSCAR-PERCENTUAL ERA UMA SECAO SO COM             
008600*                 COMENTARIO E EXIT (NUNCA ERA CHAMADA) - AGORA           
008700*                 FAZ DE FATO A BUSCA EM TAB-ARCANO-PCT E PASSOU          
008800*                 A SER CHAMADA POR 2220/2221 (PERCENTUAL DO ST).         
008900*                 OS CONTADORES/INDICES DO VARREDOR DE LETRAS             
009000*                 (WS-POS-NOME E OUTROS) VIRARAM NIVEL 77.                
009100*=================================================================        
009200                                                                          
009300*=================================================================        
009400 ENVIRONMENT                      DIVISION.                               
009500*=================================================================        
009600 CONFIGURATION                    SECTION.                                
009700 SPECIAL-NAMES.                                                           
009800     C01 IS TOP-OF-FORM.                                                  
009900                                                                          
010000*=================================================================        
010100 DATA                             DIVISION.                               
010200*=================================================================        
010300 WORKING-STORAGE                  SECTION.                                
010400                                                                          
010500*-----------------------------------------------------------------        
010600*    CONTADORES/INDICES AVULSOS DO VARREDOR DE LETRAS DO NOME             
010700*    (CALCULO DO MCH) - NIVEL 77, FICAM NA FRENTE DA WORKING              
010800*    COMO MANDA A NORMA DO DEPARTAMENTO.                                  
010900*-----------------------------------------------------------------        
011000 77  WS-POS-NOME                  PIC S9(004) COMP   VALUE ZERO.          
011100 77  WS-CONTADOR-OCORRE           PIC S9(004) COMP   VALUE ZERO.          
011200 77  WS-SOMA-LETRAS               PIC S9(004) COMP   VALUE ZERO.          
011300 77  WS-LET-UNICAS-LEN            PIC S9(004) COMP   VALUE ZERO.          
011400 77  WS-LET-UNICAS-QT-BYTES       PIC S9(004) COMP   VALUE ZERO.          
011500 77  WS-LET-UNICAS-POS            PIC S9(004) COMP   VALUE ZERO.          
011600                                                                          
011700*-----------------------------------------------------------------        
011800 01  FILLER                       PIC X(050)         VALUE                
011900        "INICIO DA WORKING - ARCCALC".                                    
012000*-----------------------------------------------------------------        
012100                                                                          
012200*-----------------------------------------------------------------        
012300 01  FILLER                       PIC X(050)         VALUE                
012400        "-----VARIAVEIS DE TRABALHO DO NOME (MCH)-----".                  
012500*-----------------------------------------------------------------        
012600                                                                          
012700 01  WS-PALAVRA-1                 PIC X(038)         VALUE SPACES.        
012800 01  WS-PALAVRA-2                 PIC X(038)         VALUE SPACES.        
012900 01  WS-NOME-CONCAT               PIC X(076)         VALUE SPACES.        
013000 01  WS-NOME-TAB REDEFINES WS-NOME-CONCAT.                                
013100*    CADA LETRA CIRILICA OCUPA 2 BYTES (UTF-8) - 76 BYTES DAS             
013200*    DUAS PALAVRAS DAO 38 POSICOES DE 2 BYTES.                            
013300     05 WS-NOME-CAR               PIC X(002) OCCURS 38.                   
013400 01  WS-CHAR-ATUAL                PIC X(002)         VALUE SPACES.        
013500 01  WS-LET-UNICAS                PIC X(066)         VALUE SPACES.        
013600                                                                          
013700*-----------------------------------------------------------------        
013800 01  FILLER                       PIC X(050)         VALUE                
013900        "-----VARIAVEIS DE REDUCAO A ARCANO (R1/R2)-----".                
014000*-----------------------------------------------------------------        
014100                                                                          
014200 01  WS-ENTRADA-ARC               PIC S9(004) COMP   VALUE ZERO.          
014300 01  WS-SAIDA-ARC                 PIC S9(004) COMP   VALUE ZERO.          
014400 01  WS-DIFERENCA                 PIC S9(004) COMP   VALUE ZERO.          
014500                                                                          
014600 01  WS-ANO-TRABALHO              PIC 9(004)         VALUE ZEROS.         
014700 01  TAB-ANO-DIGITOS REDEFINES WS-ANO-TRABALHO.                           
014800     05 TAB-DIGITO-ANO            PIC 9(001) OCCURS 4.                    
014900 01  WS-SOMA-ANO                  PIC S9(004) COMP   VALUE ZERO.          
015000 01  WS-IX-DIGITO                 PIC S9(004) COMP   VALUE ZERO.          
015100                                                                          
015200*-----------------------------------------------------------------        
015300 01  FILLER                       PIC X(050)         VALUE                
015400        "-----VARIAVEIS DE VALIDACAO DE DATA (R8)-----".                  
015500*-----------------------------------------------------------------        
015600                                                                          
015700 01  WS-DIAS-MES-CONST.                                                   
015800     05 FILLER PIC S9(004) COMP VALUE 31.                                 
015900     05 FILLER PIC S9(004) COMP VALUE 28.                                 
016000     05 FILLER PIC S9(004) COMP VALUE 31.                                 
016100     05 FILLER PIC S9(004) COMP VALUE 30.                                 
016200     05 FILLER PIC S9(004) COMP VALUE 31.                                 
016300     05 FILLER PIC S9(004) COMP VALUE 30.                                 
016400     05 FILLER PIC S9(004) COMP VALUE 31.                                 
016500     05 FILLER PIC S9(004) COMP VALUE 31.                                 
016600     05 FILLER PIC S9(004) COMP VALUE 30.                                 
016700     05 FILLER PIC S9(004) COMP VALUE 31.                                 
016800     05 FILLER PIC S9(004) COMP VALUE 30.                                 
016900     05 FILLER PIC S9(004) COMP VALUE 31.                                 
017000 01  TAB-DIAS-MES REDEFINES WS-DIAS-MES-CONST.                            
017100     05 WS-DIAS-NO-MES-T          PIC S9(004) COMP OCCURS 12.             
017200 01  WS-DIAS-NO-MES               PIC S9(004) COMP   VALUE ZERO.          
017300 01  WS-RESTO-4                   PIC S9(004) COMP   VALUE ZERO.          
017400 01  WS-RESTO-100                 PIC S9(004) COMP   VALUE ZERO.          
017500 01  WS-RESTO-400                 PIC S9(004) COMP   VALUE ZERO.          
017600 01  WS-DUMMY-DIV                 PIC S9(004) COMP   VALUE ZERO.          
017700                                                                          
017800*-----------------------------------------------------------------        
017900 01  FILLER                       PIC X(050)         VALUE                
018000        "-----VARIAVEIS DO INDICE DE STATUS (ST - R9)-----".              
018100*-----------------------------------------------------------------        
018200                                                                          
018300 01  WS-X-ST                      PIC S9(003)V9 COMP-3 VALUE ZERO.        
018400 01  WS-Y-ST                      PIC S9(003)V9 COMP-3 VALUE ZERO.        
018500 01  WS-ABS-ST                    PIC S9(003)V9 COMP-3 VALUE ZERO.        
018600 01  WS-DIFF-ST                   PIC S9(003)V9 COMP-3 VALUE ZERO.        
018700 01  WS-MELHOR-DIFF-ST            PIC S9(003)V9 COMP-3 VALUE ZERO.        
018800 01  WS-PCT-PARCIAL               PIC 99V9           VALUE ZERO.          
018900                                                                          
019000*-----------------------------------------------------------------        
019100*    AREA DE CHAMADA DE 1300-BUSCAR-PERCENTUAL (TABELA DE                 
019200*    PERCENTUAIS DO ARCANO) - O NUMERO DO ARCANO ENTRA EM                 
019300*    WS-BUSCAR-PCT-NUM E O PERCENTUAL DE TAB-ARCANO-PCT SAI EM            
019400*    WS-BUSCAR-PCT-VAL.                                                   
019500*-----------------------------------------------------------------        
019600 01  WS-BUSCAR-PCT-NUM            PIC 9(002)         VALUE ZERO.          
019700 01  WS-BUSCAR-PCT-VAL            PIC 99V9           VALUE ZERO.          
019800                                                                          
019900*-----------------------------------------------------------------        
020000 01  FILLER                       PIC X(050)         VALUE                
020100        "-----BOOK'S  ----------------------------------".                
020200*-----------------------------------------------------------------        
020300 COPY "BOOKLET".                                                          
020400 COPY "BOOKARCT".                                                         
020500 COPY "BOOKMSG".                                                          
020600*-----------------------------------------------------------------        
020700 01  FILLER                       PIC X(050)         VALUE                
020800        "* FIM DA WORKING - ARCCALC *".                                   
020900*-----------------------------------------------------------------        
021000                                                                          
021100 LINKAGE                          SECTION.                                
021200 COPY "BOOKPRFL".                                                         
021300                                                                          
021400*=================================================================        
021500 PROCEDURE                        DIVISION USING LK-PARM-ARCCALC.         
021600*=================================================================        
021700                                                                          
021800*-----------------------------------------------------------------        
021900 0000-PRINCIPAL                   SECTION.                                
022000*-----------------------------------------------------------------        
022100                                                                          
022200     PERFORM 1000-VALIDAR-DATA.                                           
022300                                                                          
022400     IF LK-ARC-STATUS-ERRO                                                
022500         PERFORM 1900-ZERAR-INDICADORES                                   
022600     ELSE                                                                 
022700         PERFORM 2000-CALCULAR-INDICADORES                                
022800     END-IF.                                                              
022900                                                                          
023000     GOBACK.                                                              
023100                                                                          
023200 0000-PRINCIPAL-FIM.               EXIT.                                  
023300                                                                          
023400*-----------------------------------------------------------------        
023500 1000-VALIDAR-DATA                SECTION.                                
023600*-----------------------------------------------------------------        
023700*    VALIDACAO DE CALENDARIO - A DATA TEM DE SER UM DIA REAL.             
023800                                                                          
023900     SET LK-ARC-STATUS-OK TO TRUE.                                        
024000                                                                          
024100     IF LK-ARC-MES LESS 1 OR LK-ARC-MES GREATER 12                        
024200         SET LK-ARC-STATUS-ERRO TO TRUE                                   
024300     END-IF.                                                              
024400                                                                          
024500     IF LK-ARC-STATUS-OK                                                  
024600         MOVE WS-DIAS-NO-MES-T (LK-ARC-MES) TO WS-DIAS-NO-MES             
024700         IF LK-ARC-MES EQUAL 2                                            
024800             PERFORM 1010-VERIFICAR-BISSEXTO                              
024900         END-IF                                                           
025000         IF LK-ARC-DIA LESS 1 OR                                          
025100            LK-ARC-DIA GREATER WS-DIAS-NO-MES                             
025200             SET LK-ARC-STATUS-ERRO TO TRUE                               
025300         END-IF                                                           
025400     END-IF.                                                              
025500                                                                          
025600 1000-VALIDAR-DATA-FIM.            EXIT.                                  
025700                                                                          
025800*-----------------------------------------------------------------        
025900 1010-VERIFICAR-BISSEXTO          SECTION.                                
026000*-----------------------------------------------------------------        
026100*    FEVEREIRO TEM 29 DIAS SE O ANO FOR BISSEXTO (DIVISIVEL POR           
026200*    4 E, SE DIVISIVEL POR 100, TEM DE SER TAMBEM POR 400).               
026300                                                                          
026400     MOVE 28 TO WS-DIAS-NO-MES.                                           
026500                                                                          
026600     DIVIDE LK-ARC-ANO BY 4 GIVING WS-DUMMY-DIV                           
026700            REMAINDER WS-RESTO-4.                                         
026800                                                                          
026900     IF WS-RESTO-4 EQUAL ZERO                                             
027000         DIVIDE LK-ARC-ANO BY 100 GIVING WS-DUMMY-DIV                     
027100                REMAINDER WS-RESTO-100                                    
027200         IF WS-RESTO-100 NOT EQUAL ZERO                                   
027300             MOVE 29 TO WS-DIAS-NO-MES                                    
027400         ELSE                                                             
027500             DIVIDE LK-ARC-ANO BY 400 GIVING WS-DUMMY-DIV                 
027600                    REMAINDER WS-RESTO-400                                
027700             IF WS-RESTO-400 EQUAL ZERO                                   
027800                 MOVE 29 TO WS-DIAS-NO-MES                                
027900             END-IF                                                       
028000         END-IF                                                           
028100     END-IF.                                                              
028200                                                                          
028300 1010-VERIFICAR-BISSEXTO-FIM.     EXIT.                                   
028400                                                                          
028500*-----------------------------------------------------------------        
028600 1100-SOMAR-DIGITOS-ANO           SECTION.                                
028700*-----------------------------------------------------------------        
028800*    SOMA DOS DIGITOS DO ANO (UMA PASSADA SO - VER HD-2003-0604).         
028900                                                                          
029000     MOVE LK-ARC-ANO TO WS-ANO-TRABALHO.                                  
029100     MOVE ZERO TO WS-SOMA-ANO.                                            
029200     PERFORM 1110-SOMAR-UM-DIGITO                                         
029300             VARYING WS-IX-DIGITO FROM 1 BY 1                             
029400             UNTIL WS-IX-DIGITO GREATER 4.                                
029500                                                                          
029600 1100-SOMAR-DIGITOS-ANO-FIM.      EXIT.                                   
029700                                                                          
029800*-----------------------------------------------------------------        
029900 1110-SOMAR-UM-DIGITO             SECTION.                                
030000*-----------------------------------------------------------------        
030100                                                                          
030200     ADD TAB-DIGITO-ANO (WS-IX-DIGITO) TO WS-SOMA-ANO.                    
030300                                                                          
030400 1110-SOMAR-UM-DIGITO-FIM.        EXIT.                                   
030500                                                                          
030600*-----------------------------------------------------------------        
030700 1200-REDUZIR-ARCANO              SECTION.                                
030800*-----------------------------------------------------------------        
030900*    REDUCAO A ARCANO - REDUZ WS-ENTRADA-ARC A UM ARCANO DE 1 A           
031000*    22 E DEVOLVE EM WS-SAIDA-ARC.                                        
031100                                                                          
031200     MOVE WS-ENTRADA-ARC TO WS-SAIDA-ARC.                                 
031300                                                                          
031400     PERFORM 1210-SUBTRAIR-22                                             
031500             UNTIL WS-SAIDA-ARC NOT GREATER 22.                           
031600                                                                          
031700     IF WS-SAIDA-ARC EQUAL ZERO                                           
031800         MOVE 22 TO WS-SAIDA-ARC                                          
031900     END-IF.                                                              
032000                                                                          
032100 1200-REDUZIR-ARCANO-FIM.         EXIT.                                   
032200                                                                          
032300*-----------------------------------------------------------------        
032400 1210-SUBTRAIR-22                 SECTION.                                
032500*-----------------------------------------------------------------        
032600                                                                          
032700     SUBTRACT 22 FROM WS-SAIDA-ARC.                                       
032800                                                                          
032900 1210-SUBTRAIR-22-FIM.            EXIT.                                   
033000                                                                          
033100*-----------------------------------------------------------------        
033200 1300-BUSCAR-PERCENTUAL           SECTION.                                
033300*-----------------------------------------------------------------        
033400*    BUSCA DE PERCENTUAL - TAB-ARCANO-PCT(N) JA E INDEXADA PELO           
033500*    PROPRIO NUMERO DO ARCANO (1 A 22), SEM PRECISAR DE SEARCH.           
033600*    RECEBE O ARCANO EM WS-BUSCAR-PCT-NUM E DEVOLVE O PERCENTUAL          
033700*    EM WS-BUSCAR-PCT-VAL.  CHAMADA POR 2220/2221 (INDICADOR ST).         
033800                                                                          
033900     MOVE TAB-ARCANO-PCT (WS-BUSCAR-PCT-NUM) TO WS-BUSCAR-PCT-VAL.        
034000                                                                          
034100 1300-BUSCAR-PERCENTUAL-FIM.      EXIT.                                   
034200                                                                          
034300*-----------------------------------------------------------------        
034400 1400-CLASSIFICAR-TMCH            SECTION.                                
034500*-----------------------------------------------------------------        
034600*    CLASSIFICACAO YIN/YANG - YIN SE O ARCANO ESTIVER NO                  
034700*    CONJUNTO ABAIXO.                                                     
034800                                                                          
034900     IF LK-ARC-MCH EQUAL 2  OR 3  OR 6  OR 12 OR 14 OR                    
035000                            15 OR 17 OR 18 OR 20 OR 21 OR 22              
035100         MOVE "YIN " TO LK-ARC-TMCH                                       
035200     ELSE                                                                 
035300         MOVE "YANG" TO LK-ARC-TMCH                                       
035400     END-IF.                                                              
035500                                                                          
035600 1400-CLASSIFICAR-TMCH-FIM.       EXIT.                                   
035700                                                                          
035800*-----------------------------------------------------------------        
035900 1500-CLASSIFICAR-PDM             SECTION.                                
036000*-----------------------------------------------------------------        
036100*    CLASSIFICACAO FATE/WILL - FATE SE O ARCANO ESTIVER NO                
036200*    CONJUNTO ABAIXO.                                                     
036300                                                                          
036400     IF LK-ARC-MCH EQUAL 1  OR 2  OR 5  OR 6  OR 9  OR                    
036500                            10 OR 13 OR 14 OR 15 OR 16 OR 20              
036600         MOVE "FATE" TO LK-ARC-PDM                                        
036700     ELSE                                                                 
036800         MOVE "WILL" TO LK-ARC-PDM                                        
036900     END-IF.                                                              
037000                                                                          
037100 1500-CLASSIFICAR-PDM-FIM.        EXIT.                                   
037200                                                                          
037300*-----------------------------------------------------------------        
037400 1700-CALCULAR-MCH                SECTION.                                
037500*-----------------------------------------------------------------        
037600*    NUMERO MESTRE (MCH) A PARTIR DO NOME COMPLETO.                       
037700                                                                          
037800     MOVE ZERO TO WS-SOMA-LETRAS.                                         
037900     MOVE ZERO TO WS-LET-UNICAS-LEN.                                      
038000     MOVE SPACES TO WS-LET-UNICAS.                                        
038100     MOVE SPACES TO WS-NOME-CONCAT.                                       
038200                                                                          
038300     PERFORM 1710-EXTRAIR-PRIMEIRAS-PALAVRAS.                             
038400                                                                          
038500*    CONVERSAO MAIUSCULA/MINUSCULA EM 3 BLOCOS - CADA LETRA               
038600*    CIRILICA OCUPA 2 BYTES EM UTF-8 E O ALFABETO COMPLETO                
038700*    NAO CABE NUM SO LITERAL DENTRO DA LINHA DE 66 BYTES.                 
038800     INSPECT WS-NOME-CONCAT CONVERTING                                    
038900        "АБВГДЕЁЖЗИЙ" TO "абвгдеёжзий".             
039000     INSPECT WS-NOME-CONCAT CONVERTING                                    
039100        "КЛМНОПРСТУФ" TO "клмнопрстуф".             
039200     INSPECT WS-NOME-CONCAT CONVERTING                                    
039300        "ХЦЧШЩЪЫЬЭЮЯ" TO "хцчшщъыьэюя".             
039400                                                                          
039500     PERFORM 1720-FILTRAR-LETRAS-UNICAS.                                  
039600                                                                          
039700     MOVE WS-SOMA-LETRAS TO WS-ENTRADA-ARC.                               
039800     PERFORM 1200-REDUZIR-ARCANO.                                         
039900     MOVE WS-SAIDA-ARC TO LK-ARC-MCH.                                     
040000     MOVE WS-LET-UNICAS TO LK-ARC-LET-UNICAS.                             
040100                                                                          
040200 1700-CALCULAR-MCH-FIM.           EXIT.                                   
040300                                                                          
040400*-----------------------------------------------------------------        
040500 1710-EXTRAIR-PRIMEIRAS-PALAVRAS  SECTION.                                
040600*-----------------------------------------------------------------        
040700*    SOBRENOME (1A PALAVRA) + PRIMEIRO NOME (2A PALAVRA) DO               
040800*    CAMPO LK-ARC-NOME. SE SO HOUVER UMA PALAVRA, A 2A FICA EM            
040900*    BRANCO (UNSTRING NAO PREENCHE QUANDO NAO HA DELIMITADOR).            
041000                                                                          
041100     MOVE SPACES TO WS-PALAVRA-1.                                         
041200     MOVE SPACES TO WS-PALAVRA-2.                                         
041300                                                                          
041400     UNSTRING LK-ARC-NOME DELIMITED BY SPACE                              
041500              INTO WS-PALAVRA-1 WS-PALAVRA-2.                             
041600                                                                          
041700     STRING WS-PALAVRA-1 DELIMITED BY SIZE                                
041800            WS-PALAVRA-2 DELIMITED BY SIZE                                
041900            INTO WS-NOME-CONCAT.                                          
042000                                                                          
042100 1710-EXTRAIR-PRIMEIRAS-PALAVRAS-FIM.  EXIT.                              
042200                                                                          
042300*-----------------------------------------------------------------        
042400 1720-FILTRAR-LETRAS-UNICAS       SECTION.                                
042500*-----------------------------------------------------------------        
042600*    PERCORRE WS-NOME-CONCAT (JA EM MINUSCULAS) LETRA A LETRA,            
042700*    GUARDANDO A PRIMEIRA OCORRENCIA DE CADA LETRA DISTINTA.              
042800                                                                          
042900     PERFORM 1721-PROCESSAR-CARACTER                                      
043000             VARYING WS-POS-NOME FROM 1 BY 1                              
043100             UNTIL WS-POS-NOME GREATER 38.                                
043200                                                                          
043300 1720-FILTRAR-LETRAS-UNICAS-FIM.  EXIT.                                   
043400                                                                          
043500*-----------------------------------------------------------------        
043600 1721-PROCESSAR-CARACTER          SECTION.                                
043700*-----------------------------------------------------------------        
043800                                                                          
043900     MOVE WS-NOME-CAR (WS-POS-NOME) TO WS-CHAR-ATUAL.                     
044000                                                                          
044100     SET WS-IX-LET TO 1.                                                  
044200     SEARCH TAB-LETRA                                                     
044300         AT END                                                           
044400             CONTINUE                                                     
044500         WHEN TAB-LETRA-CAR (WS-IX-LET) EQUAL WS-CHAR-ATUAL               
044600             PERFORM 1722-ACUMULAR-LETRA                                  
044700     END-SEARCH.                                                          
044800                                                                          
044900 1721-PROCESSAR-CARACTER-FIM.     EXIT.                                   
045000                                                                          
045100*-----------------------------------------------------------------        
045200 1722-ACUMULAR-LETRA              SECTION.                                
045300*-----------------------------------------------------------------        
045400                                                                          
045500     MOVE ZERO TO WS-CONTADOR-OCORRE.                                     
045600                                                                          
045700*    CADA LETRA JA GUARDADA OCUPA 2 BYTES EM WS-LET-UNICAS -              
045800*    WS-LET-UNICAS-LEN CONTA LETRAS, NAO BYTES.                           
045900     IF WS-LET-UNICAS-LEN GREATER ZERO                                    
046000         COMPUTE WS-LET-UNICAS-QT-BYTES =                                 
046100                 WS-LET-UNICAS-LEN * 2                                    
046200         INSPECT WS-LET-UNICAS (1:WS-LET-UNICAS-QT-BYTES)                 
046300                 TALLYING WS-CONTADOR-OCORRE                              
046400                 FOR ALL WS-CHAR-ATUAL                                    
046500     END-IF.                                                              
046600                                                                          
046700     IF WS-CONTADOR-OCORRE EQUAL ZERO                                     
046800         ADD 1 TO WS-LET-UNICAS-LEN                                       
046900         COMPUTE WS-LET-UNICAS-POS =                                      
047000                 (WS-LET-UNICAS-LEN * 2) - 1                              
047100         MOVE WS-CHAR-ATUAL TO                                            
047200              WS-LET-UNICAS (WS-LET-UNICAS-POS:2)                         
047300         ADD TAB-LETRA-VAL (WS-IX-LET) TO WS-SOMA-LETRAS                  
047400     END-IF.                                                              
047500                                                                          
047600 1722-ACUMULAR-LETRA-FIM.         EXIT.                                   
047700                                                                          
047800*-----------------------------------------------------------------        
047900 1900-ZERAR-INDICADORES           SECTION.                                
048000*-----------------------------------------------------------------        
048100*    DATA INVALIDA - NENHUM INDICADOR E CALCULADO.                        
048200                                                                          
048300     MOVE ZERO  TO LK-ARC-DT  LK-ARC-MT  LK-ARC-GT  LK-ARC-MCH            
048400                   LK-ARC-ZK  LK-ARC-PCH LK-ARC-KCH LK-ARC-PR             
048500                   LK-ARC-SZ  LK-ARC-OPV LK-ARC-EB  LK-ARC-BS             
048600                   LK-ARC-ST  LK-ARC-ST-PCT.                              
048700     MOVE SPACES TO LK-ARC-TMCH LK-ARC-PDM LK-ARC-LET-UNICAS.             
048800                                                                          
048900 1900-ZERAR-INDICADORES-FIM.      EXIT.                                   
049000                                                                          
049100*-----------------------------------------------------------------        
049200 2000-CALCULAR-INDICADORES        SECTION.                                
049300*-----------------------------------------------------------------        
049400*    OS 13 INDICADORES NUMEROLOGICOS, NA ORDEM DO RELATORIO               
049500*    PERSRPT.                                                             
049600                                                                          
049700     PERFORM 2100-CALC-DT.                                                
049800     PERFORM 2110-CALC-MT.                                                
049900     PERFORM 2120-CALC-GT.                                                
050000     PERFORM 1700-CALCULAR-MCH.                                           
050100     PERFORM 1400-CLASSIFICAR-TMCH.                                       
050200     PERFORM 1500-CLASSIFICAR-PDM.                                        
050300     PERFORM 2140-CALC-ZK.                                                
050400     PERFORM 2150-CALC-PCH.                                               
050500     PERFORM 2160-CALC-KCH.                                               
050600     PERFORM 2170-CALC-PR.                                                
050700     PERFORM 2180-CALC-SZ.                                                
050800     PERFORM 2190-CALC-OPV.                                               
050900     PERFORM 2200-CALC-EB.                                                
051000     PERFORM 2210-CALC-BS.                                                
051100     PERFORM 2220-CALC-ST.                                                
051200                                                                          
051300 2000-CALCULAR-INDICADORES-FIM.   EXIT.                                   
051400                                                                          
051500*-----------------------------------------------------------------        
051600 2100-CALC-DT                     SECTION.                                
051700*-----------------------------------------------------------------        
051800                                                                          
051900     MOVE LK-ARC-DIA TO WS-ENTRADA-ARC.                                   
052000     PERFORM 1200-REDUZIR-ARCANO.                                         
052100     MOVE WS-SAIDA-ARC TO LK-ARC-DT.                                      
052200                                                                          
052300 2100-CALC-DT-FIM.                EXIT.                                   
052400                                                                          
052500*-----------------------------------------------------------------        
052600 2110-CALC-MT                     SECTION.                                
052700*-----------------------------------------------------------------        
052800*    MT E O MES EM SI (1-12), SEM REDUZIR A ARCANO.                       
052900                                                                          
053000     MOVE LK-ARC-MES TO LK-ARC-MT.                                        
053100                                                                          
053200 2110-CALC-MT-FIM.                EXIT.                                   
053300                                                                          
053400*-----------------------------------------------------------------        
053500 2120-CALC-GT                     SECTION.                                
053600*-----------------------------------------------------------------        
053700                                                                          
053800     PERFORM 1100-SOMAR-DIGITOS-ANO.                                      
053900     MOVE WS-SOMA-ANO TO WS-ENTRADA-ARC.                                  
054000     PERFORM 1200-REDUZIR-ARCANO.                                         
054100     MOVE WS-SAIDA-ARC TO LK-ARC-GT.                                      
054200                                                                          
054300 2120-CALC-GT-FIM.                EXIT.                                   
054400                                                                          
054500*-----------------------------------------------------------------        
054600 2140-CALC-ZK                     SECTION.                                
054700*-----------------------------------------------------------------        
054800                                                                          
054900     COMPUTE WS-ENTRADA-ARC = LK-ARC-DT + (2 * LK-ARC-MT)                 
055000                               + LK-ARC-GT.                               
055100     PERFORM 1200-REDUZIR-ARCANO.                                         
055200     MOVE WS-SAIDA-ARC TO LK-ARC-ZK.                                      
055300                                                                          
055400 2140-CALC-ZK-FIM.                EXIT.                                   
055500                                                                          
055600*-----------------------------------------------------------------        
055700 2150-CALC-PCH                    SECTION.                                
055800*-----------------------------------------------------------------        
055900                                                                          
056000     COMPUTE WS-ENTRADA-ARC = (4 * LK-ARC-DT) + (3 * LK-ARC-MT)           
056100                               + (3 * LK-ARC-GT).                         
056200     PERFORM 1200-REDUZIR-ARCANO.                                         
056300     MOVE WS-SAIDA-ARC TO LK-ARC-PCH.                                     
056400                                                                          
056500 2150-CALC-PCH-FIM.               EXIT.                                   
056600                                                                          
056700*-----------------------------------------------------------------        
056800 2160-CALC-KCH                    SECTION.                                
056900*-----------------------------------------------------------------        
057000                                                                          
057100     COMPUTE WS-DIFERENCA = LK-ARC-DT - LK-ARC-GT.                        
057200     IF WS-DIFERENCA NOT GREATER ZERO                                     
057300         ADD 22 TO WS-DIFERENCA                                           
057400     END-IF.                                                              
057500     MOVE WS-DIFERENCA TO WS-ENTRADA-ARC.                                 
057600     PERFORM 1200-REDUZIR-ARCANO.                                         
057700     MOVE WS-SAIDA-ARC TO LK-ARC-KCH.                                     
057800                                                                          
057900 2160-CALC-KCH-FIM.               EXIT.                                   
058000                                                                          
058100*-----------------------------------------------------------------        
058200 2170-CALC-PR                     SECTION.                                
058300*-----------------------------------------------------------------        
058400                                                                          
058500     COMPUTE WS-ENTRADA-ARC = (6 * LK-ARC-DT) + (6 * LK-ARC-MT)           
058600                               + (5 * LK-ARC-GT).                         
058700     PERFORM 1200-REDUZIR-ARCANO.                                         
058800     MOVE WS-SAIDA-ARC TO LK-ARC-PR.                                      
058900                                                                          
059000 2170-CALC-PR-FIM.                EXIT.                                   
059100                                                                          
059200*-----------------------------------------------------------------        
059300 2180-CALC-SZ                     SECTION.                                
059400*-----------------------------------------------------------------        
059500                                                                          
059600     COMPUTE WS-ENTRADA-ARC = LK-ARC-DT + LK-ARC-MT + LK-ARC-GT.          
059700     PERFORM 1200-REDUZIR-ARCANO.                                         
059800     MOVE WS-SAIDA-ARC TO LK-ARC-SZ.                                      
059900                                                                          
060000 2180-CALC-SZ-FIM.                EXIT.                                   
060100                                                                          
060200*-----------------------------------------------------------------        
060300 2190-CALC-OPV                    SECTION.                                
060400*-----------------------------------------------------------------        
060500                                                                          
060600     COMPUTE WS-DIFERENCA = LK-ARC-DT - LK-ARC-MT.                        
060700     IF WS-DIFERENCA NOT GREATER ZERO                                     
060800         ADD 22 TO WS-DIFERENCA                                           
060900     END-IF.                                                              
061000     MOVE WS-DIFERENCA TO WS-ENTRADA-ARC.                                 
061100     PERFORM 1200-REDUZIR-ARCANO.                                         
061200     MOVE WS-SAIDA-ARC TO LK-ARC-OPV.                                     
061300                                                                          
061400 2190-CALC-OPV-FIM.               EXIT.                                   
061500                                                                          
061600*-----------------------------------------------------------------        
061700 2200-CALC-EB                     SECTION.                                
061800*-----------------------------------------------------------------        
061900                                                                          
062000     COMPUTE WS-DIFERENCA = LK-ARC-MT - LK-ARC-GT.                        
062100     IF WS-DIFERENCA NOT GREATER ZERO                                     
062200         ADD 22 TO WS-DIFERENCA                                           
062300     END-IF.                                                              
062400     MOVE WS-DIFERENCA TO WS-ENTRADA-ARC.                                 
062500     PERFORM 1200-REDUZIR-ARCANO.                                         
062600     MOVE WS-SAIDA-ARC TO LK-ARC-EB.                                      
062700                                                                          
062800 2200-CALC-EB-FIM.                EXIT.                                   
062900                                                                          
063000*-----------------------------------------------------------------        
063100 2210-CALC-BS                     SECTION.                                
063200*-----------------------------------------------------------------        
063300                                                                          
063400     COMPUTE WS-ENTRADA-ARC = LK-ARC-MCH + LK-ARC-DT + LK-ARC-MT.         
063500     PERFORM 1200-REDUZIR-ARCANO.                                         
063600     MOVE WS-SAIDA-ARC TO LK-ARC-BS.                                      
063700                                                                          
063800 2210-CALC-BS-FIM.                EXIT.                                   
063900                                                                          
064000*-----------------------------------------------------------------        
064100 2220-CALC-ST                     SECTION.                                
064200*-----------------------------------------------------------------        
064300*    X = MEDIA DOS PERCENTUAIS DE MCH E PCH; Y = MEDIA DOS                
064400*    PERCENTUAIS DE BS E KCH; ST-PCT = X - Y (PODE SER NEGATIVO).         
064500*    O ARCANO ST E O QUE TIVER O PERCENTUAL MAIS PROXIMO DO               
064600*    VALOR ABSOLUTO DE ST-PCT (EMPATE FICA COM O MENOR ARCANO).           
064700                                                                          
064800     MOVE LK-ARC-MCH TO WS-BUSCAR-PCT-NUM.                                
064900     PERFORM 1300-BUSCAR-PERCENTUAL.                                      
065000     MOVE WS-BUSCAR-PCT-VAL TO WS-PCT-PARCIAL.                            
065100     MOVE LK-ARC-PCH TO WS-BUSCAR-PCT-NUM.                                
065200     PERFORM 1300-BUSCAR-PERCENTUAL.                                      
065300     COMPUTE WS-X-ST = (WS-PCT-PARCIAL + WS-BUSCAR-PCT-VAL) / 2.          
065400                                                                          
065500     MOVE LK-ARC-BS TO WS-BUSCAR-PCT-NUM.                                 
065600     PERFORM 1300-BUSCAR-PERCENTUAL.                                      
065700     MOVE WS-BUSCAR-PCT-VAL TO WS-PCT-PARCIAL.                            
065800     MOVE LK-ARC-KCH TO WS-BUSCAR-PCT-NUM.                                
065900     PERFORM 1300-BUSCAR-PERCENTUAL.                                      
066000     COMPUTE WS-Y-ST = (WS-PCT-PARCIAL + WS-BUSCAR-PCT-VAL) / 2.          
066100                                                                          
066200     COMPUTE LK-ARC-ST-PCT = WS-X-ST - WS-Y-ST.                           
066300                                                                          
066400     IF LK-ARC-ST-PCT LESS ZERO                                           
066500         COMPUTE WS-ABS-ST = LK-ARC-ST-PCT * -1                           
066600     ELSE                                                                 
066700         MOVE LK-ARC-ST-PCT TO WS-ABS-ST                                  
066800     END-IF.                                                              
066900                                                                          
067000     MOVE 999.9 TO WS-MELHOR-DIFF-ST.                                     
067100     MOVE ZERO  TO LK-ARC-ST.                                             
067200                                                                          
067300     PERFORM 2221-TESTAR-ARCANO-ST                                        
067400             VARYING WS-IX-ARC FROM 1 BY 1                                
067500             UNTIL WS-IX-ARC GREATER 22.                                  
067600                                                                          
067700 2220-CALC-ST-FIM.                EXIT.                                   
067800                                                                          
067900*-----------------------------------------------------------------        
068000 2221-TESTAR-ARCANO-ST            SECTION.                                
068100*-----------------------------------------------------------------        
068200                                                                          
068300     MOVE WS-IX-ARC TO WS-BUSCAR-PCT-NUM.                                 
068400     PERFORM 1300-BUSCAR-PERCENTUAL.                                      
068500     COMPUTE WS-DIFF-ST = WS-BUSCAR-PCT-VAL - WS-ABS-ST.                  
068600                                                                          
068700     IF WS-DIFF-ST LESS ZERO                                              
068800         COMPUTE WS-DIFF-ST = WS-DIFF-ST * -1                             
068900     END-IF.                                                              
069000                                                                          
069100     IF WS-DIFF-ST LESS WS-MELHOR-DIFF-ST                                 
069200         MOVE WS-DIFF-ST TO WS-MELHOR-DIFF-ST                             
069300         MOVE WS-IX-ARC  TO LK-ARC-ST                                     
069400     END-IF.                                                              
069500                                                                          
069600 2221-TESTAR-ARCANO-ST-FIM.       EXIT.                                   
069700                                                                          
069800 END PROGRAM ARCCALC.                                                     
069900                                                                          
