000100*-----------------------------------------------------------------        
000200*=================================================================        
000300*== BOOK........: BOOKARCT                                                
000400*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
000500*== ANALISTA....: IVAN SANCHES                                            
000600*== DATA........: 31/07/1987                                              
000700*== CONSULTORIA.: FOURSYS                                                 
000800*-----------------------------------------------------------------        
000900*== OBJETIVO....: TABELA FIXA DE PERCENTUAL POR ARCANO (1 A 22),          
001000*                 DO LEVANTAMENTO DO CLIENTE.  USADA POR ARCCALC          
001100*                 PARA OBTER O PERCENTUAL DE CADA UM DOS 13               
001200*                 INDICES E PARA A PESQUISA DO ARCANO MAIS                
001300*                 PROXIMO DO PERCENTUAL DE STATUS (ST).                   
001400*-----------------------------------------------------------------        
001500*-------------------ALTERACOES DO BOOK--------------------------          
001600*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
001700*== ANALISTA....: IVAN SANCHES                                            
001800*== DATA........: 21/09/1988                                              
001900*== OBJETIVO....: BOOK CRIADO - TABELA DE PERCENTUAIS DO CLIENTE          
002000*-----------------------------------------------------------------        
002100*== PROGRAMADOR.: M. A. SOUZA                                             
002200*== ANALISTA....: IVAN SANCHES                                            
002300*== DATA........: 17/05/1994                                              
002400*== OBJETIVO....: TABELA PASSA A SER INDEXADA (WS-IX-ARC) PARA            
002500*                 USO EM SEARCH E EM SEARCH ALL                           
002600*=================================================================        
002700                                                                          
002800*-----------------------------------------------------------------        
002900 01  FILLER                       PIC X(050)         VALUE                
003000        "-----BOOKARCT - PERCENTUAL POR ARCANO 1-22-----".                
003100*-----------------------------------------------------------------        
003200                                                                          
003300 01  WS-ARCANOS-CONST.                                                    
003400     05 FILLER PIC 99V9 VALUE 27.0.                                       
003500     05 FILLER PIC 99V9 VALUE 22.5.                                       
003600     05 FILLER PIC 99V9 VALUE 36.0.                                       
003700     05 FILLER PIC 99V9 VALUE 99.0.                                       
003800     05 FILLER PIC 99V9 VALUE 31.5.                                       
003900     05 FILLER PIC 99V9 VALUE 18.0.                                       
004000     05 FILLER PIC 99V9 VALUE 54.0.                                       
004100     05 FILLER PIC 99V9 VALUE 58.5.                                       
004200     05 FILLER PIC 99V9 VALUE 40.5.                                       
004300     05 FILLER PIC 99V9 VALUE 81.0.                                       
004400     05 FILLER PIC 99V9 VALUE 67.5.                                       
004500     05 FILLER PIC 99V9 VALUE 09.0.                                       
004600     05 FILLER PIC 99V9 VALUE 90.0.                                       
004700     05 FILLER PIC 99V9 VALUE 45.0.                                       
004800     05 FILLER PIC 99V9 VALUE 72.0.                                       
004900     05 FILLER PIC 99V9 VALUE 94.5.                                       
005000     05 FILLER PIC 99V9 VALUE 63.0.                                       
005100     05 FILLER PIC 99V9 VALUE 13.5.                                       
005200     05 FILLER PIC 99V9 VALUE 85.5.                                       
005300     05 FILLER PIC 99V9 VALUE 04.5.                                       
005400     05 FILLER PIC 99V9 VALUE 49.5.                                       
005500     05 FILLER PIC 99V9 VALUE 76.5.                                       
005600                                                                          
005700*-----------------------------------------------------------------        
005800 01  FILLER                       PIC X(050)         VALUE                
005900        "-----BOOKARCT - TABELA PESQUISAVEL (SEARCH)-----".               
006000*-----------------------------------------------------------------        
006100                                                                          
006200 01  TAB-ARCANOS REDEFINES WS-ARCANOS-CONST.                              
006300     05 TAB-ARCANO OCCURS 22 TIMES                                        
006400                    INDEXED BY WS-IX-ARC.                                 
006500        10 TAB-ARCANO-PCT         PIC 99V9.                               
006600                                                                          
