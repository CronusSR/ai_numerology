000100*-----------------------------------------------------------------        
000200 IDENTIFICATION                   DIVISION.                               
000300 PROGRAM-ID. BATCHDRV.                                                    
000400 AUTHOR. RAFAEL DE OLIVEIRA.                                              
000500 INSTALLATION. FOURSYS.                                                   
000600 DATE-WRITTEN. 08/08/1987.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. CONFIDENCIAL - USO INTERNO DO CLIENTE.                         
000900*=================================================================        
001000*== PROGRAMA....: BATCHDRV                                                
001100*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
001200*== ANALISTA....: IVAN SANCHES                                            
001300*== DATA........: 08/08/1987                                              
001400*== CONSULTORIA.: FOURSYS                                                 
001500*-----------------------------------------------------------------        
001600*== OBJETIVO....: LOTE NOTURNO DE ARCANOS NUMEROLOGICOS.  LE O            
001700*                 ARQUIVO DE PESSOAS (PESSOAS), CALCULA OS 13             
001800*                 INDICADORES DE CADA UMA (CHAMA O ARCCALC) E             
001900*                 GRAVA O PERFIL (PERFIS) E O RELATORIO (RELAT).          
002000*                 DEPOIS LE O ARQUIVO DE PARES (PARES), BUSCA OS          
002100*                 DOIS PERFIS NA TABELA EM MEMORIA, CHAMA O               
002200*                 COMPAT E GRAVA O RESULTADO (COMPGER) E O                
002300*                 RELATORIO DE COMPATIBILIDADE.                           
002400*-----------------------------------------------------------------        
002500*===================ESPECIFICACOES DO PROGRAMA====================        
002600*    ARQUIVO                    TIPO               BOOK                   
002700*    PESSOAS                    INPUT              ---                    
002800*    PARES                      INPUT              ---                    
002900*    PERFIS                     OUTPUT             ---                    
003000*    COMPGER                    OUTPUT             ---                    
003100*    RELAT                      OUTPUT             ---                    
003200*-----------------------------------------------------------------        
003300*== MODULOS....: ARCCALC (CALCULO DOS ARCANOS), COMPAT (CALCULO           
003400*                 DE COMPATIBILIDADE)                                     
003500*-----------------------------------------------------------------        
003600*-------------------ALTERACOESDO PROGRAMA-------------------------        
003700*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
003800*== ANALISTA....: IVAN SANCHES                                            
003900*== DATA........: 14/09/1988                                              
004000*== OBJETIVO....: INCLUIDO O FLUXO 2 (PARES DE COMPATIBILIDADE) E         
004100*                 A TABELA EM MEMORIA TAB-PERFIL. ANTES SO HAVIA          
004200*                 O FLUXO 1 (PERFIS).                                     
004300*-----------------------------------------------------------------        
004400*== PROGRAMADOR.: M. A. SOUZA                                             
004500*== ANALISTA....: IVAN SANCHES                                            
004600*== DATA........: 17/05/1994                                              
004700*== OBJETIVO....: TAB-PERFIL PASSA A SER PESQUISADA POR SEARCH            
004800*                 ALL (BINARIA) EM VEZ DE PESQUISA SEQUENCIAL -           
004900*                 GANHO DE PERFORMANCE COM VOLUMES MAIORES.               
005000*-----------------------------------------------------------------        
005100*== PROGRAMADOR.: M. A. SOUZA                                             
005200*== ANALISTA....: IVAN SANCHES                                            
005300*== DATA........: 03/02/1999                                              
005400*== OBJETIVO....: AJUSTE ANO 2000 - CAMPOS DE ANO DO CABECALHO            
005500*                 DO RELATORIO PASSAM A 4 POSICOES.                       
005600*-----------------------------------------------------------------        
005700*== PROGRAMADOR.: C. F. LIMA                                              
005800*== ANALISTA....: J. PEIXOTO                                              
005900*== DATA........: 11/06/2003                                              
006000*== OBJETIVO....: CHAMADO HD-2003-0417 - LINHA DE LETRAS UNICAS           
006100*                 INCLUIDA NO BLOCO DO PERSRPT (VER TAMBEM A              
006200*                 ALTERACAO CORRESPONDENTE NO ARCCALC).                   
006300*-----------------------------------------------------------------        
006400*== PROGRAMADOR.: C. F. LIMA                                              
006500*== ANALISTA....: J. PEIXOTO                                              
006600*== DATA........: 19/11/2003                                              
006700*== OBJETIVO....: CHAMADO HD-2003-0680 - MEDIA DE COMPATIBILIDADE         
006800*                 DOS PARES PASSA A SER IMPRESSA NOS TOTAIS DE            
006900*                 FECHAMENTO DO FLUXO 2 (ANTES SO HAVIA OS TRES           
007000*                 CONTADORES).                                            
007100*-----------------------------------------------------------------        
007200*== PROGRAMADOR.: C. F. LIMA                                              
007300*== ANALISTA....: J. PEIXOTO                                              
007400*== DATA........: 14/01/2004                                              
007500*== OBJETIVO....: CHAMADO HD-2004-0091 - WRK-LL-LETRAS AMPLIADO           
007600*                 DE X(033) PARA X(066) (CADA LETRA CIRILICA DE           
007700*                 LK-ARC-LET-UNICAS OCUPA 2 BYTES) E A LINHA DO           
007800*                 PERSRPT REMONTADA PARA CABER NOS 80 BYTES DO            
007900*                 RELATORIO - ANTES A LINHA VINHA TRUNCADA.               
008000*-----------------------------------------------------------------        
008100*== PROGRAMADOR.: N. R. TAVARES                                           
008200*== ANALISTA....: J. PEIXOTO                                              
008300*== DATA........: 02/03/2004                                              
008400*== OBJETIVO....: CHAMADO HD-2004-0138 - TESTES DE O-STATUS E DE          
008500*                 WS-ACHOU-ID1/WS-ACHOU-ID2 PASSARAM A USAR OS            
008600*                 NIVEIS 88 (VER BOOKPRFL); WS-IX-ID1/WS-IX-ID2           
008700*                 VIRARAM NIVEL 77.                                       
008800*-----------------------------------------------------------------        
008900*== PROGRAMADOR.: N. R. TAVARES                                           
009000*== ANALISTA....: J. PEIXOTO                                              
009100*== DATA........: 09/03/2004                                              
009200*== OBJETIVO....: CHAMADO HD-2004-0151 - 0200-PROCESSAR-PESSOAS           
009300*                 DESDOBRADO EM PARAGRAFO PROPRIO PARA A SAIDA            
009400*                 COMUM DO REGISTRO (GRAVACAO/TABELA/LEITURA),            
009500*                 COM GO TO NO RAMO DE ERRO DE DATA - PADRONIZA           
009600*                 O PARAGRAFO COM O RESTANTE DO LOTE NOTURNO.  O          
009700*                 CABECALHO E A CARGA DOS VALORES DO PERSRPT              
009800*                 (2100/2150) PASSAM A SER CHAMADOS NUM SO                
009900*                 PERFORM THRU, JA QUE OS DOIS SO RODAM UMA VEZ           
010000*                 POR PESSOA.                                             
010100*=================================================================        
010200                                                                          
010300*=================================================================        
010400 ENVIRONMENT                      DIVISION.                               
010500*=================================================================        
010600 CONFIGURATION                    SECTION.                                
010700 SPECIAL-NAMES.                                                           
010800     C01 IS TOP-OF-FORM.                                                  
010900*-----------------------------------------------------------------        
011000 INPUT-OUTPUT                     SECTION.                                
011100*-----------------------------------------------------------------        
011200 FILE-CONTROL.                                                            
011300     SELECT PESSOAS ASSIGN TO "PERSON-IN"                                 
011400     FILE STATUS IS FS-PESSOAS.                                           
011500                                                                          
011600     SELECT PARES   ASSIGN TO "PAIR-IN"                                   
011700     FILE STATUS IS FS-PARES.                                             
011800                                                                          
011900     SELECT PERFIS  ASSIGN TO "PROFILE-OUT"                               
012000     FILE STATUS IS FS-PERFIS.                                            
012100                                                                          
012200     SELECT COMPGER ASSIGN TO "COMPAT-OUT"                                
012300     FILE STATUS IS FS-COMPGER.                                           
012400                                                                          
012500     SELECT RELAT   ASSIGN TO "REPORT-OUT"                                
012600     FILE STATUS IS FS-RELAT.                                             
012700*-----------------------------------------------------------------        
012800                                                                          
012900*=================================================================        
013000 DATA                             DIVISION.                               
013100*=================================================================        
013200                                                                          
013300*-----------------------------------------------------------------        
013400 FILE                             SECTION.                                
013500*-----------------------------------------------------------------        
013600*            INPUT - ARQUIVO DE PESSOAS (PESSOAS)                         
013700*            LRECL = 50 POSICOES - LAYOUT EXATO DO CLIENTE, SEM           
013800*            FOLGA (VER NOTA NO BOOKPRFL SOBRE O PADRAO FILLER).          
013900*-----------------------------------------------------------------        
014000 FD  PESSOAS.                                                             
014100 01  REG-PESSOA.                                                          
014200     05 P-ID                      PIC 9(004).                             
014300     05 P-BIRTH-DD                PIC 9(002).                             
014400     05 P-BIRTH-MM                PIC 9(002).                             
014500     05 P-BIRTH-YYYY              PIC 9(004).                             
014600     05 P-FIO                     PIC X(038).                             
014700                                                                          
014800*-----------------------------------------------------------------        
014900*            INPUT - ARQUIVO DE PARES (PARES)                             
015000*            LRECL = 8 POSICOES - LAYOUT EXATO DO CLIENTE                 
015100*-----------------------------------------------------------------        
015200 FD  PARES.                                                               
015300 01  REG-PAR.                                                             
015400     05 PR-ID1                    PIC 9(004).                             
015500     05 PR-ID2                    PIC 9(004).                             
015600                                                                          
015700*-----------------------------------------------------------------        
015800*            OUTPUT - PERFIL CALCULADO DE CADA PESSOA (PERFIS)            
015900*            LRECL = 50 POSICOES                                          
016000*-----------------------------------------------------------------        
016100 FD  PERFIS.                                                              
016200 01  REG-PERFIL.                                                          
016300     05 O-ID                      PIC 9(004).                             
016400     05 O-DT                      PIC 9(002).                             
016500     05 O-MT                      PIC 9(002).                             
016600     05 O-GT                      PIC 9(002).                             
016700     05 O-MCH                     PIC 9(002).                             
016800     05 O-TM-TYPE                 PIC X(004).                             
016900     05 O-PDM-TYPE                PIC X(004).                             
017000     05 O-ZK                      PIC 9(002).                             
017100     05 O-PCH                     PIC 9(002).                             
017200     05 O-KCH                     PIC 9(002).                             
017300     05 O-PR                      PIC 9(002).                             
017400     05 O-SZ                      PIC 9(002).                             
017500     05 O-OPV                     PIC 9(002).                             
017600     05 O-EB                      PIC 9(002).                             
017700     05 O-BS                      PIC 9(002).                             
017800     05 O-ST                      PIC 9(002).                             
017900     05 O-ST-PCT                  PIC S999V9                              
018000                 SIGN IS TRAILING SEPARATE CHARACTER.                     
018100     05 O-STATUS                  PIC X(002).                             
018200        88 O-STATUS-OK               VALUE "OK".                          
018300        88 O-STATUS-ERRO             VALUE "ER".                          
018400     05 FILLER                    PIC X(005)    VALUE SPACES.             
018500                                                                          
018600*-----------------------------------------------------------------        
018700*            OUTPUT - COMPATIBILIDADE DE CADA PAR (COMPGER)               
018800*            LRECL = 40 POSICOES                                          
018900*-----------------------------------------------------------------        
019000 FD  COMPGER.                                                             
019100 01  REG-COMPGER.                                                         
019200     05 C-ID1                     PIC 9(004).                             
019300     05 C-ID2                     PIC 9(004).                             
019400     05 C-LIFE                    PIC 9(002)V9(001).                      
019500     05 C-EMOT                    PIC 9(002)V9(001).                      
019600     05 C-INTEL                   PIC 9(002)V9(001).                      
019700     05 C-PHYS                    PIC 9(002)V9(001).                      
019800     05 C-TOTAL                   PIC 9(002)V9(001).                      
019900     05 C-PERCENT                 PIC 9(003)V9(001).                      
020000     05 C-KARMIC                  PIC X(001).                             
020100     05 C-CHAL-1                  PIC X(001).                             
020200     05 C-CHAL-2                  PIC X(001).                             
020300     05 C-CHAL-3                  PIC X(001).                             
020400     05 FILLER                    PIC X(009)    VALUE SPACES.             
020500                                                                          
020600*-----------------------------------------------------------------        
020700*            OUTPUT - RELATORIO IMPRESSO (RELAT)                          
020800*            LRECL = 80 POSICOES                                          
020900*-----------------------------------------------------------------        
021000 FD  RELAT.                                                               
021100 01  REG-RELAT                    PIC X(080).                             
021200                                                                          
021300*-----------------------------------------------------------------        
021400 WORKING-STORAGE                  SECTION.                                
021500*-----------------------------------------------------------------        
021600                                                                          
021700*-----------------------------------------------------------------        
021800*    INDICES AVULSOS DA BUSCA DO PAR NA TAB-PERFIL (FLUXO 2) -            
021900*    NIVEL 77, FICAM NA FRENTE DA WORKING COMO MANDA A NORMA DO           
022000*    DEPARTAMENTO.                                                        
022100*-----------------------------------------------------------------        
022200 77  WS-IX-ID1                    PIC S9(004) COMP   VALUE ZERO.          
022300 77  WS-IX-ID2                    PIC S9(004) COMP   VALUE ZERO.          
022400                                                                          
022500*-----------------------------------------------------------------        
022600 01  FILLER                       PIC X(050)         VALUE                
022700        "INICIO DA WORKING - BATCHDRV".                                   
022800*-----------------------------------------------------------------        
022900                                                                          
023000*-----------------------------------------------------------------        
023100 01  FILLER                       PIC X(050)         VALUE                
023200        "-----VARIAVEIS DE STATUS DOS ARQUIVOS-----".                     
023300*-----------------------------------------------------------------        
023400                                                                          
023500 01  FS-PESSOAS                   PIC 9(002)         VALUE ZEROS.         
023600 01  FS-PARES                     PIC 9(002)         VALUE ZEROS.         
023700 01  FS-PERFIS                    PIC 9(002)         VALUE ZEROS.         
023800 01  FS-COMPGER                   PIC 9(002)         VALUE ZEROS.         
023900 01  FS-RELAT                     PIC 9(002)         VALUE ZEROS.         
024000                                                                          
024100*-----------------------------------------------------------------        
024200 01  FILLER                       PIC X(050)         VALUE                
024300        "-----CONTADORES DE CONTROLE (COMP)-----".                        
024400*-----------------------------------------------------------------        
024500                                                                          
024600 01  ACU-PESSOAS-LIDAS            PIC S9(004) COMP   VALUE ZERO.          
024700 01  ACU-PESSOAS-OK               PIC S9(004) COMP   VALUE ZERO.          
024800 01  ACU-PESSOAS-ERRO             PIC S9(004) COMP   VALUE ZERO.          
024900 01  ACU-PARES-LIDOS              PIC S9(004) COMP   VALUE ZERO.          
025000 01  ACU-PARES-OK                 PIC S9(004) COMP   VALUE ZERO.          
025100 01  ACU-PARES-ERRO               PIC S9(004) COMP   VALUE ZERO.          
025200 01  WS-QT-PERFIS                 PIC S9(004) COMP   VALUE ZERO.          
025300                                                                          
025400*-----------------------------------------------------------------        
025500 01  FILLER                       PIC X(050)         VALUE                
025600        "-----ACUMULADOR DA MEDIA DE COMPATIBILIDADE-----".               
025700*-----------------------------------------------------------------        
025800                                                                          
025900 01  WS-SOMA-PCT-PARES        PIC S9(005)V9 COMP-3 VALUE ZERO.            
026000 01  WS-MEDIA-PCT-PARES       PIC S9(003)V9 COMP-3 VALUE ZERO.            
026100                                                                          
026200*-----------------------------------------------------------------        
026300 01  FILLER                       PIC X(050)         VALUE                
026400        "-----TABELA EM MEMORIA DOS PERFIS (FLUXO 2)-----".               
026500*-----------------------------------------------------------------        
026600*    CARREGADA NO FLUXO 1 NA ORDEM DE LEITURA DE PESSOAS (QUE O           
026700*    CLIENTE GARANTE SER ASCENDENTE POR ID), PESQUISADA NO                
026800*    FLUXO 2 POR SEARCH ALL (BINARIA).                                    
026900                                                                          
027000 COPY "BOOKPRFL" REPLACING                                                
027100      ==TAB-PERFIL-LINHA==                                                
027200 BY   ==WS-TAB-PERFIL OCCURS 0500 TIMES                                   
027300                       ASCENDING KEY IS TP-ID                             
027400                       INDEXED BY WS-IX-PERFIL==.                         
027500                                                                          
027600 01  WS-ACHOU-ID1                 PIC X(001)         VALUE "N".           
027700     88 WS-ACHOU-ID1-SIM             VALUE "S".                           
027800     88 WS-ACHOU-ID1-NAO             VALUE "N".                           
027900 01  WS-ACHOU-ID2                 PIC X(001)         VALUE "N".           
028000     88 WS-ACHOU-ID2-SIM             VALUE "S".                           
028100     88 WS-ACHOU-ID2-NAO             VALUE "N".                           
028200                                                                          
028300*-----------------------------------------------------------------        
028400 01  FILLER                       PIC X(050)         VALUE                
028500        "-----TABELAS DE ROTULOS/VALORES DO PERSRPT-----".                
028600*-----------------------------------------------------------------        
028700*    AS 13 SECOES DO PERSRPT SAO IMPRESSAS EM LOOP A PARTIR               
028800*    DESTAS DUAS TABELAS (ROTULO + VALOR), NA ORDEM DT/MT/GT/             
028900*    MCH/ZK/PCH/KCH/PR/SZ/OPV/EB/BS/ST.                                   
029000                                                                          
029100 01  WS-TAB-ROTULOS-CONST.                                                
029200     05 FILLER PIC X(004) VALUE "DT  ".                                   
029300     05 FILLER PIC X(004) VALUE "MT  ".                                   
029400     05 FILLER PIC X(004) VALUE "GT  ".                                   
029500     05 FILLER PIC X(004) VALUE "MCH ".                                   
029600     05 FILLER PIC X(004) VALUE "ZK  ".                                   
029700     05 FILLER PIC X(004) VALUE "PCH ".                                   
029800     05 FILLER PIC X(004) VALUE "KCH ".                                   
029900     05 FILLER PIC X(004) VALUE "PR  ".                                   
030000     05 FILLER PIC X(004) VALUE "SZ  ".                                   
030100     05 FILLER PIC X(004) VALUE "OPV ".                                   
030200     05 FILLER PIC X(004) VALUE "EB  ".                                   
030300     05 FILLER PIC X(004) VALUE "BS  ".                                   
030400     05 FILLER PIC X(004) VALUE "ST  ".                                   
030500 01  WS-TAB-ROTULOS REDEFINES WS-TAB-ROTULOS-CONST.                       
030600     05 WS-ROTULO-IND             PIC X(004) OCCURS 13.                   
030700                                                                          
030800 01  WS-VALORES-IND.                                                      
030900     05 WS-VALOR-IND              PIC 9(002) OCCURS 13.                   
031000 01  WS-IX-SECAO                  PIC S9(004) COMP   VALUE ZERO.          
031100                                                                          
031200*-----------------------------------------------------------------        
031300 01  FILLER                       PIC X(050)         VALUE                
031400        "-----TABELAS DE ROTULOS/VALORES DO COMPRPT-----".                
031500*-----------------------------------------------------------------        
031600                                                                          
031700 01  WS-TAB-SCORE-ROT-CONST.                                              
031800     05 FILLER PIC X(012) VALUE "VIDA".                                   
031900     05 FILLER PIC X(012) VALUE "EMOCAO".                                 
032000     05 FILLER PIC X(012) VALUE "INTELEC".                                
032100     05 FILLER PIC X(012) VALUE "FISICO".                                 
032200     05 FILLER PIC X(012) VALUE "TOTAL".                                  
032300 01  WS-TAB-SCORE-ROT REDEFINES WS-TAB-SCORE-ROT-CONST.                   
032400     05 WS-ROTULO-SCORE           PIC X(012) OCCURS 5.                    
032500                                                                          
032600 01  WS-VALORES-SCORE.                                                    
032700     05 WS-VALOR-SCORE            PIC 999V9 COMP-3 OCCURS 5.              
032800 01  WS-IX-SCORE-LIN               PIC S9(004) COMP  VALUE ZERO.          
032900                                                                          
033000*-----------------------------------------------------------------        
033100 01  FILLER                       PIC X(050)         VALUE                
033200        "-----LINHA: CABECALHO DO PERFIL DA PESSOA-----".                 
033300*-----------------------------------------------------------------        
033400                                                                          
033500 01  WRK-CAB-PESSOA.                                                      
033600     05 FILLER                    PIC X(007) VALUE "PESSOA ".             
033700     05 WRK-CP-ID                 PIC ZZZ9.                               
033800     05 FILLER                    PIC X(002) VALUE SPACES.                
033900     05 FILLER                    PIC X(007) VALUE "NASC: ".              
034000     05 WRK-CP-DATA                PIC X(010) VALUE SPACES.               
034100     05 FILLER                    PIC X(002) VALUE SPACES.                
034200     05 FILLER                    PIC X(007) VALUE "NOME: ".              
034300     05 WRK-CP-NOME                PIC X(038) VALUE SPACES.               
034400     05 FILLER                    PIC X(003) VALUE SPACES.                
034500                                                                          
034600*-----------------------------------------------------------------        
034700 01  FILLER                       PIC X(050)         VALUE                
034800        "-----LINHA: DETALHE DE UM INDICADOR (1-12)-----".                
034900*-----------------------------------------------------------------        
035000                                                                          
035100 01  WRK-LIN-IND.                                                         
035200     05 WRK-LI-CODIGO             PIC X(004) VALUE SPACES.                
035300     05 FILLER                    PIC X(002) VALUE SPACES.                
035400     05 WRK-LI-ARCANO             PIC Z9.                                 
035500     05 FILLER                    PIC X(002) VALUE SPACES.                
035600     05 WRK-LI-PERCENT            PIC ZZ9.9.                              
035700     05 FILLER                    PIC X(002) VALUE SPACES.                
035800     05 WRK-LI-TIPO1              PIC X(004) VALUE SPACES.                
035900     05 FILLER                    PIC X(001) VALUE SPACES.                
036000     05 WRK-LI-TIPO2              PIC X(004) VALUE SPACES.                
036100     05 FILLER                    PIC X(054) VALUE SPACES.                
036200                                                                          
036300*-----------------------------------------------------------------        
036400 01  FILLER                       PIC X(050)         VALUE                
036500        "-----LINHA: DETALHE DO INDICADOR DE STATUS (ST)---".             
036600*-----------------------------------------------------------------        
036700                                                                          
036800 01  WRK-LIN-ST.                                                          
036900     05 WRK-LST-CODIGO            PIC X(004) VALUE "ST  ".                
037000     05 FILLER                    PIC X(002) VALUE SPACES.                
037100     05 WRK-LST-ARCANO            PIC Z9.                                 
037200     05 FILLER                    PIC X(002) VALUE SPACES.                
037300     05 WRK-LST-PERCENT           PIC -ZZ9.9.                             
037400     05 FILLER                    PIC X(064) VALUE SPACES.                
037500                                                                          
037600*-----------------------------------------------------------------        
037700 01  FILLER                       PIC X(050)         VALUE                
037800        "-----LINHA: STRING DE LETRAS UNICAS DO MCH-----".                
037900*-----------------------------------------------------------------        
038000                                                                          
038100 01  WRK-LIN-LETRAS.                                                      
038200     05 FILLER PIC X(012) VALUE "LETRAS MCH: ".                           
038300     05 WRK-LL-LETRAS             PIC X(066) VALUE SPACES.                
038400     05 FILLER                    PIC X(002) VALUE SPACES.                
038500                                                                          
038600*-----------------------------------------------------------------        
038700 01  FILLER                       PIC X(050)         VALUE                
038800        "-----LINHA: CABECALHO DE UM PAR DE COMPATIBIL.---".              
038900*-----------------------------------------------------------------        
039000                                                                          
039100 01  WRK-CAB-PAR.                                                         
039200     05 FILLER                    PIC X(006) VALUE "PAR: ".               
039300     05 WRK-CPR-ID1                PIC ZZZ9.                              
039400     05 FILLER                    PIC X(004) VALUE " X  ".                
039500     05 WRK-CPR-ID2                PIC ZZZ9.                              
039600     05 FILLER                    PIC X(062) VALUE SPACES.                
039700                                                                          
039800*-----------------------------------------------------------------        
039900 01  FILLER                       PIC X(050)         VALUE                
040000        "-----LINHA: PERCENTUAL DE UMA NOTA DE COMPAT.----".              
040100*-----------------------------------------------------------------        
040200                                                                          
040300 01  WRK-LIN-PCTCMP.                                                      
040400     05 WRK-LPC-ROTULO            PIC X(012) VALUE SPACES.                
040500     05 FILLER                    PIC X(002) VALUE SPACES.                
040600     05 WRK-LPC-PERCENT           PIC ZZ9.9.                              
040700     05 FILLER                    PIC X(061) VALUE SPACES.                
040800                                                                          
040900*-----------------------------------------------------------------        
041000 01  FILLER                       PIC X(050)         VALUE                
041100        "-----LINHA: FLAG DE LIGACAO CARMICA-----".                       
041200*-----------------------------------------------------------------        
041300                                                                          
041400 01  WRK-LIN-KARMICO.                                                     
041500     05 FILLER PIC X(020) VALUE "LIGACAO CARMICA: ".                      
041600     05 WRK-LK-FLAG               PIC X(001) VALUE SPACES.                
041700     05 FILLER                    PIC X(059) VALUE SPACES.                
041800                                                                          
041900*-----------------------------------------------------------------        
042000 01  FILLER                       PIC X(050)         VALUE                
042100        "-----LINHA: TEXTO DE UM DESAFIO DISPARADO-----".                 
042200*-----------------------------------------------------------------        
042300                                                                          
042400 01  WRK-LIN-DESAFIO.                                                     
042500     05 FILLER PIC X(012) VALUE "DESAFIO: ".                              
042600     05 WRK-LD-TEXTO              PIC X(040) VALUE SPACES.                
042700     05 FILLER                    PIC X(028) VALUE SPACES.                
042800                                                                          
042900 01  WS-TAB-DESAFIO-TXT-CONST.                                            
043000     05 FILLER PIC X(040) VALUE                                           
043100        "CAMINHOS DE VIDA DIFERENTES".                                    
043200     05 FILLER PIC X(040) VALUE                                           
043300        "NECESSIDADES EMOCIONAIS DIFERENTES".                             
043400     05 FILLER PIC X(040) VALUE                                           
043500        "TIPOS YIN/YANG OPOSTOS".                                         
043600 01  WS-TAB-DESAFIO-TXT REDEFINES WS-TAB-DESAFIO-TXT-CONST.               
043700     05 WS-TXT-DESAFIO-IND        PIC X(040) OCCURS 3.                    
043800                                                                          
043900 01  WS-FLAGS-DESAFIO.                                                    
044000     05 WS-FLAG-DESAFIO           PIC X(001) OCCURS 3.                    
044100 01  WS-IX-DESAFIO                PIC S9(004) COMP  VALUE ZERO.           
044200                                                                          
044300*-----------------------------------------------------------------        
044400 01  FILLER                       PIC X(050)         VALUE                
044500        "-----LINHAS DE TOTAIS DE FECHAMENTO DO LOTE-----".               
044600*-----------------------------------------------------------------        
044700                                                                          
044800 01  WRK-TOT-PESSOAS.                                                     
044900     05 FILLER PIC X(030) VALUE "TOTAIS PESSOAS - LIDAS:".                
045000     05 WRK-TP-LIDAS               PIC ZZZ9.                              
045100     05 FILLER                    PIC X(004) VALUE " OK:".                
045200     05 WRK-TP-OK                 PIC ZZZ9.                               
045300     05 FILLER                    PIC X(006) VALUE " ERRO:".              
045400     05 WRK-TP-ERRO                PIC ZZZ9.                              
045500     05 FILLER                    PIC X(024) VALUE SPACES.                
045600                                                                          
045700 01  WRK-TOT-PARES.                                                       
045800     05 FILLER PIC X(030) VALUE "TOTAIS PARES - LIDOS:".                  
045900     05 WRK-TR-LIDOS               PIC ZZZ9.                              
046000     05 FILLER                    PIC X(009) VALUE " SCORE:".             
046100     05 WRK-TR-OK                 PIC ZZZ9.                               
046200     05 FILLER                    PIC X(006) VALUE " ERRO:".              
046300     05 WRK-TR-ERRO                PIC ZZZ9.                              
046400     05 FILLER                    PIC X(021) VALUE SPACES.                
046500                                                                          
046600 01  WRK-TOT-MEDIA.                                                       
046700     05 FILLER PIC X(030) VALUE                                           
046800        "MEDIA DE COMPATIBILIDADE DOS PARES:".                            
046900     05 WRK-TM-MEDIA               PIC ZZ9.9.                             
047000     05 FILLER                    PIC X(045) VALUE SPACES.                
047100                                                                          
047200*-----------------------------------------------------------------        
047300 01  FILLER                       PIC X(050)         VALUE                
047400        "-----AREA DE LINKAGE DE CHAMADA DO COMPAT-----".                 
047500*-----------------------------------------------------------------        
047600 COPY "BOOKCOMP".                                                         
047700                                                                          
047800*-----------------------------------------------------------------        
047900 01  FILLER                       PIC X(050)         VALUE                
048000        "-----BOOK'S  ----------------------------------".                
048100*-----------------------------------------------------------------        
048200 COPY "BOOKARCT".                                                         
048300 COPY "BOOKMSG".                                                          
048400*-----------------------------------------------------------------        
048500 01  FILLER                       PIC X(050)         VALUE                
048600        "* FIM DA WORKING - BATCHDRV *".                                  
048700*-----------------------------------------------------------------        
048800                                                                          
048900*=================================================================        
049000 PROCEDURE                        DIVISION.                               
049100*=================================================================        
049200                                                                          
049300*-----------------------------------------------------------------        
049400 0000-PRINCIPAL                   SECTION.                                
049500*-----------------------------------------------------------------        
049600                                                                          
049700     PERFORM 0100-INICIALIZAR.                                            
049800                                                                          
049900     PERFORM 0210-LER-PESSOA.                                             
050000     PERFORM 0200-PROCESSAR-PESSOAS                                       
050100             UNTIL FS-PESSOAS NOT EQUAL ZEROS.                            
050200     PERFORM 0910-TOTAIS-PESSOAS.                                         
050300                                                                          
050400     PERFORM 0305-ABRIR-ARQUIVOS-PARES.                                   
050500     PERFORM 0310-LER-PAR.                                                
050600     PERFORM 0300-PROCESSAR-PARES                                         
050700             UNTIL FS-PARES NOT EQUAL ZEROS.                              
050800     PERFORM 0920-TOTAIS-PARES.                                           
050900                                                                          
051000     PERFORM 0900-FINALIZAR.                                              
051100                                                                          
051200     GOBACK.                                                              
051300                                                                          
051400 0000-PRINCIPAL-FIM.               EXIT.                                  
051500                                                                          
051600*-----------------------------------------------------------------        
051700 0100-INICIALIZAR                 SECTION.                                
051800*-----------------------------------------------------------------        
051900                                                                          
052000     OPEN INPUT PESSOAS.                                                  
052100     IF FS-PESSOAS NOT EQUAL ZEROS                                        
052200         MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO              
052300         MOVE FS-PESSOAS               TO WRK-STATUS-ERRO                 
052400         MOVE "0100-ABRIR-PESSOAS"     TO WRK-AREA-ERRO                   
052500         MOVE "BATCHDRV"               TO WRK-PROGRAMA-ERRO               
052600         MOVE "PESSOAS"                TO WRK-ARQUIVO-ERRO                
052700         PERFORM 9999-TRATAR-ERRO                                         
052800     END-IF.                                                              
052900                                                                          
053000     OPEN OUTPUT PERFIS.                                                  
053100     IF FS-PERFIS NOT EQUAL ZEROS                                         
053200         MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO              
053300         MOVE FS-PERFIS                TO WRK-STATUS-ERRO                 
053400         MOVE "0100-ABRIR-PERFIS"      TO WRK-AREA-ERRO                   
053500         MOVE "BATCHDRV"               TO WRK-PROGRAMA-ERRO               
053600         MOVE "PERFIS"                 TO WRK-ARQUIVO-ERRO                
053700         PERFORM 9999-TRATAR-ERRO                                         
053800     END-IF.                                                              
053900                                                                          
054000     OPEN OUTPUT RELAT.                                                   
054100     IF FS-RELAT NOT EQUAL ZEROS                                          
054200         MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO              
054300         MOVE FS-RELAT                 TO WRK-STATUS-ERRO                 
054400         MOVE "0100-ABRIR-RELAT"       TO WRK-AREA-ERRO                   
054500         MOVE "BATCHDRV"               TO WRK-PROGRAMA-ERRO               
054600         MOVE "RELAT"                  TO WRK-ARQUIVO-ERRO                
054700         PERFORM 9999-TRATAR-ERRO                                         
054800     END-IF.                                                              
054900                                                                          
055000 0100-INICIALIZAR-FIM.            EXIT.                                   
055100                                                                          
055200*-----------------------------------------------------------------        
055300 0200-PROCESSAR-PESSOAS           SECTION.                                
055400*-----------------------------------------------------------------        
055500*    HD-2004-0151 - RAMO DE ERRO DE DATA SAI DIRETO PARA A SAIDA          
055600*    COMUM (0200-SAIDA-PESSOA) POR GO TO; O RAMO OK MONTA A               
055700*    PAGINA DO PERSRPT E CAI NA MESMA SAIDA POR SEQUENCIA NORMAL.         
055800                                                                          
055900     ADD 1 TO ACU-PESSOAS-LIDAS.                                          
056000                                                                          
056100     PERFORM 0220-VALIDAR-E-CALCULAR.                                     
056200                                                                          
056300     IF LK-ARC-STATUS-ERRO                                                
056400         ADD 1 TO ACU-PESSOAS-ERRO                                        
056500         PERFORM 9100-EXCECAO-DATA                                        
056600         GO TO 0200-SAIDA-PESSOA                                          
056700     END-IF.                                                              
056800                                                                          
056900     ADD 1 TO ACU-PESSOAS-OK.                                             
057000     PERFORM 2100-PERSRPT-CABECALHO                                       
057100             THRU 2150-CARREGAR-VALORES-IND-FIM.                          
057200     PERFORM 2200-PERSRPT-LINHA-SECAO                                     
057300             VARYING WS-IX-SECAO FROM 1 BY 1                              
057400             UNTIL WS-IX-SECAO GREATER 13.                                
057500     PERFORM 2300-PERSRPT-LINHA-LETRAS.                                   
057600                                                                          
057700 0200-SAIDA-PESSOA.                                                       
057800                                                                          
057900     PERFORM 0230-GRAVAR-PERFIL.                                          
058000     PERFORM 0240-GUARDAR-TABELA.                                         
058100     PERFORM 0210-LER-PESSOA.                                             
058200                                                                          
058300 0200-PROCESSAR-PESSOAS-FIM.      EXIT.                                   
058400                                                                          
058500*-----------------------------------------------------------------        
058600 0210-LER-PESSOA                  SECTION.                                
058700*-----------------------------------------------------------------        
058800                                                                          
058900     READ PESSOAS.                                                        
059000                                                                          
059100 0210-LER-PESSOA-FIM.             EXIT.                                   
059200                                                                          
059300*-----------------------------------------------------------------        
059400 0220-VALIDAR-E-CALCULAR          SECTION.                                
059500*-----------------------------------------------------------------        
059600                                                                          
059700     MOVE P-BIRTH-DD  TO LK-ARC-DIA.                                      
059800     MOVE P-BIRTH-MM  TO LK-ARC-MES.                                      
059900     MOVE P-BIRTH-YYYY TO LK-ARC-ANO.                                     
060000     MOVE P-FIO       TO LK-ARC-NOME.                                     
060100                                                                          
060200     CALL "ARCCALC" USING LK-PARM-ARCCALC.                                
060300                                                                          
060400 0220-VALIDAR-E-CALCULAR-FIM.     EXIT.                                   
060500                                                                          
060600*-----------------------------------------------------------------        
060700 0230-GRAVAR-PERFIL                SECTION.                               
060800*-----------------------------------------------------------------        
060900                                                                          
061000     MOVE P-ID            TO O-ID.                                        
061100     MOVE LK-ARC-DT        TO O-DT.                                       
061200     MOVE LK-ARC-MT        TO O-MT.                                       
061300     MOVE LK-ARC-GT        TO O-GT.                                       
061400     MOVE LK-ARC-MCH       TO O-MCH.                                      
061500     MOVE LK-ARC-TMCH      TO O-TM-TYPE.                                  
061600     MOVE LK-ARC-PDM       TO O-PDM-TYPE.                                 
061700     MOVE LK-ARC-ZK        TO O-ZK.                                       
061800     MOVE LK-ARC-PCH       TO O-PCH.                                      
061900     MOVE LK-ARC-KCH       TO O-KCH.                                      
062000     MOVE LK-ARC-PR        TO O-PR.                                       
062100     MOVE LK-ARC-SZ        TO O-SZ.                                       
062200     MOVE LK-ARC-OPV       TO O-OPV.                                      
062300     MOVE LK-ARC-EB        TO O-EB.                                       
062400     MOVE LK-ARC-BS        TO O-BS.                                       
062500     MOVE LK-ARC-ST        TO O-ST.                                       
062600     MOVE LK-ARC-ST-PCT    TO O-ST-PCT.                                   
062700     MOVE LK-ARC-STATUS    TO O-STATUS.                                   
062800                                                                          
062900     WRITE REG-PERFIL.                                                    
063000     IF FS-PERFIS NOT EQUAL ZEROS                                         
063100         MOVE WRK-ERRO-GRAVAR       TO WRK-DESCRICAO-ERRO                 
063200         MOVE FS-PERFIS             TO WRK-STATUS-ERRO                    
063300         MOVE "0230-GRAVAR-PERFIL"  TO WRK-AREA-ERRO                      
063400         MOVE "BATCHDRV"            TO WRK-PROGRAMA-ERRO                  
063500         MOVE "PERFIS"              TO WRK-ARQUIVO-ERRO                   
063600         PERFORM 9999-TRATAR-ERRO                                         
063700     END-IF.                                                              
063800                                                                          
063900 0230-GRAVAR-PERFIL-FIM.          EXIT.                                   
064000                                                                          
064100*-----------------------------------------------------------------        
064200 0240-GUARDAR-TABELA               SECTION.                               
064300*-----------------------------------------------------------------        
064400*    GUARDA O PERFIL DA PESSOA (OK OU ER) NA TABELA EM MEMORIA,           
064500*    NA MESMA ORDEM DE LEITURA, PARA O FLUXO 2 PODER LOCALIZAR            
064600*    QUALQUER ID (MESMO OS REJEITADOS, QUE VIRAM "UNKNOWN ID").           
064700                                                                          
064800     ADD 1 TO WS-QT-PERFIS.                                               
064900                                                                          
065000     MOVE P-ID             TO TP-ID (WS-QT-PERFIS).                       
065100     MOVE LK-ARC-STATUS     TO TP-STATUS (WS-QT-PERFIS).                  
065200     MOVE LK-ARC-DT         TO TP-DT (WS-QT-PERFIS).                      
065300     MOVE LK-ARC-MT         TO TP-MT (WS-QT-PERFIS).                      
065400     MOVE LK-ARC-GT         TO TP-GT (WS-QT-PERFIS).                      
065500     MOVE LK-ARC-MCH        TO TP-MCH (WS-QT-PERFIS).                     
065600     MOVE LK-ARC-TMCH       TO TP-TMCH (WS-QT-PERFIS).                    
065700     MOVE LK-ARC-PDM        TO TP-PDM (WS-QT-PERFIS).                     
065800     MOVE LK-ARC-ZK         TO TP-ZK (WS-QT-PERFIS).                      
065900     MOVE LK-ARC-PCH        TO TP-PCH (WS-QT-PERFIS).                     
066000     MOVE LK-ARC-KCH        TO TP-KCH (WS-QT-PERFIS).                     
066100     MOVE LK-ARC-PR         TO TP-PR (WS-QT-PERFIS).                      
066200     MOVE LK-ARC-SZ         TO TP-SZ (WS-QT-PERFIS).                      
066300     MOVE LK-ARC-OPV        TO TP-OPV (WS-QT-PERFIS).                     
066400     MOVE LK-ARC-EB         TO TP-EB (WS-QT-PERFIS).                      
066500     MOVE LK-ARC-BS         TO TP-BS (WS-QT-PERFIS).                      
066600     MOVE LK-ARC-ST         TO TP-ST (WS-QT-PERFIS).                      
066700     MOVE LK-ARC-ST-PCT     TO TP-ST-PCT (WS-QT-PERFIS).                  
066800     MOVE LK-ARC-LET-UNICAS TO TP-LET-UNICAS (WS-QT-PERFIS).              
066900                                                                          
067000 0240-GUARDAR-TABELA-FIM.         EXIT.                                   
067100                                                                          
067200*-----------------------------------------------------------------        
067300 9100-EXCECAO-DATA                SECTION.                                
067400*-----------------------------------------------------------------        
067500                                                                          
067600     MOVE P-ID              TO WRK-EXC-ID.                                
067700     MOVE WRK-EXC-TXT-DATA  TO WRK-EXC-TEXTO.                             
067800     MOVE WRK-LINHA-EXCECAO TO REG-RELAT.                                 
067900     WRITE REG-RELAT AFTER 1 LINE.                                        
068000                                                                          
068100 9100-EXCECAO-DATA-FIM.           EXIT.                                   
068200                                                                          
068300*-----------------------------------------------------------------        
068400 2100-PERSRPT-CABECALHO           SECTION.                                
068500*-----------------------------------------------------------------        
068600                                                                          
068700     MOVE P-ID TO WRK-CP-ID.                                              
068800     MOVE SPACES TO WRK-CP-DATA.                                          
068900     STRING P-BIRTH-DD  DELIMITED BY SIZE "."                             
069000            P-BIRTH-MM  DELIMITED BY SIZE "."                             
069100            P-BIRTH-YYYY DELIMITED BY SIZE                                
069200            INTO WRK-CP-DATA.                                             
069300     MOVE P-FIO TO WRK-CP-NOME.                                           
069400                                                                          
069500     MOVE WRK-CAB-PESSOA TO REG-RELAT.                                    
069600     WRITE REG-RELAT AFTER 1 LINE.                                        
069700                                                                          
069800 2100-PERSRPT-CABECALHO-FIM.      EXIT.                                   
069900                                                                          
070000*-----------------------------------------------------------------        
070100 2150-CARREGAR-VALORES-IND        SECTION.                                
070200*-----------------------------------------------------------------        
070300                                                                          
070400     MOVE LK-ARC-DT  TO WS-VALOR-IND (01).                                
070500     MOVE LK-ARC-MT  TO WS-VALOR-IND (02).                                
070600     MOVE LK-ARC-GT  TO WS-VALOR-IND (03).                                
070700     MOVE LK-ARC-MCH TO WS-VALOR-IND (04).                                
070800     MOVE LK-ARC-ZK  TO WS-VALOR-IND (05).                                
070900     MOVE LK-ARC-PCH TO WS-VALOR-IND (06).                                
071000     MOVE LK-ARC-KCH TO WS-VALOR-IND (07).                                
071100     MOVE LK-ARC-PR  TO WS-VALOR-IND (08).                                
071200     MOVE LK-ARC-SZ  TO WS-VALOR-IND (09).                                
071300     MOVE LK-ARC-OPV TO WS-VALOR-IND (10).                                
071400     MOVE LK-ARC-EB  TO WS-VALOR-IND (11).                                
071500     MOVE LK-ARC-BS  TO WS-VALOR-IND (12).                                
071600     MOVE LK-ARC-ST  TO WS-VALOR-IND (13).                                
071700                                                                          
071800 2150-CARREGAR-VALORES-IND-FIM.   EXIT.                                   
071900                                                                          
072000*-----------------------------------------------------------------        
072100 2200-PERSRPT-LINHA-SECAO         SECTION.                                
072200*-----------------------------------------------------------------        
072300*    UM PARAGRAFO SO, PERFORMADO 13 VEZES, MOVIDO PELA TABELA DE          
072400*    ROTULOS/VALORES CARREGADA EM 2150; A LINHA DO ST (13A)               
072500*    TEM FORMATO PROPRIO (PERCENTUAL COM SINAL).                          
072600                                                                          
072700     IF WS-IX-SECAO EQUAL 13                                              
072800         PERFORM 2220-PERSRPT-LINHA-ST                                    
072900     ELSE                                                                 
073000         PERFORM 2210-PERSRPT-LINHA-NORMAL                                
073100     END-IF.                                                              
073200                                                                          
073300 2200-PERSRPT-LINHA-SECAO-FIM.    EXIT.                                   
073400                                                                          
073500*-----------------------------------------------------------------        
073600 2210-PERSRPT-LINHA-NORMAL        SECTION.                                
073700*-----------------------------------------------------------------        
073800                                                                          
073900     MOVE WS-ROTULO-IND (WS-IX-SECAO) TO WRK-LI-CODIGO.                   
074000     MOVE WS-VALOR-IND (WS-IX-SECAO)  TO WRK-LI-ARCANO.                   
074100     MOVE TAB-ARCANO-PCT (WS-VALOR-IND (WS-IX-SECAO))                     
074200          TO WRK-LI-PERCENT.                                              
074300     MOVE SPACES TO WRK-LI-TIPO1.                                         
074400     MOVE SPACES TO WRK-LI-TIPO2.                                         
074500                                                                          
074600     IF WS-IX-SECAO EQUAL 2                                               
074700         MOVE LK-ARC-TMCH TO WRK-LI-TIPO1                                 
074800     END-IF.                                                              
074900                                                                          
075000     IF WS-IX-SECAO EQUAL 4                                               
075100         MOVE LK-ARC-TMCH TO WRK-LI-TIPO1                                 
075200         MOVE LK-ARC-PDM  TO WRK-LI-TIPO2                                 
075300     END-IF.                                                              
075400                                                                          
075500     MOVE WRK-LIN-IND TO REG-RELAT.                                       
075600     WRITE REG-RELAT AFTER 1 LINE.                                        
075700                                                                          
075800 2210-PERSRPT-LINHA-NORMAL-FIM.   EXIT.                                   
075900                                                                          
076000*-----------------------------------------------------------------        
076100 2220-PERSRPT-LINHA-ST            SECTION.                                
076200*-----------------------------------------------------------------        
076300                                                                          
076400     MOVE LK-ARC-ST     TO WRK-LST-ARCANO.                                
076500     MOVE LK-ARC-ST-PCT TO WRK-LST-PERCENT.                               
076600                                                                          
076700     MOVE WRK-LIN-ST TO REG-RELAT.                                        
076800     WRITE REG-RELAT AFTER 1 LINE.                                        
076900                                                                          
077000 2220-PERSRPT-LINHA-ST-FIM.       EXIT.                                   
077100                                                                          
077200*-----------------------------------------------------------------        
077300 2300-PERSRPT-LINHA-LETRAS        SECTION.                                
077400*-----------------------------------------------------------------        
077500                                                                          
077600     MOVE LK-ARC-LET-UNICAS TO WRK-LL-LETRAS.                             
077700     MOVE WRK-LIN-LETRAS TO REG-RELAT.                                    
077800     WRITE REG-RELAT AFTER 1 LINE.                                        
077900                                                                          
078000 2300-PERSRPT-LINHA-LETRAS-FIM.   EXIT.                                   
078100                                                                          
078200*-----------------------------------------------------------------        
078300 0910-TOTAIS-PESSOAS              SECTION.                                
078400*-----------------------------------------------------------------        
078500                                                                          
078600     MOVE ACU-PESSOAS-LIDAS TO WRK-TP-LIDAS.                              
078700     MOVE ACU-PESSOAS-OK    TO WRK-TP-OK.                                 
078800     MOVE ACU-PESSOAS-ERRO  TO WRK-TP-ERRO.                               
078900                                                                          
079000     MOVE WRK-TRACO       TO REG-RELAT.                                   
079100     WRITE REG-RELAT AFTER 1 LINE.                                        
079200     MOVE WRK-TOT-PESSOAS TO REG-RELAT.                                   
079300     WRITE REG-RELAT AFTER 1 LINE.                                        
079400                                                                          
079500 0910-TOTAIS-PESSOAS-FIM.         EXIT.                                   
079600                                                                          
079700*-----------------------------------------------------------------        
079800 0305-ABRIR-ARQUIVOS-PARES        SECTION.                                
079900*-----------------------------------------------------------------        
080000                                                                          
080100     OPEN INPUT PARES.                                                    
080200     IF FS-PARES NOT EQUAL ZEROS                                          
080300         MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO               
080400         MOVE FS-PARES                TO WRK-STATUS-ERRO                  
080500         MOVE "0305-ABRIR-PARES"      TO WRK-AREA-ERRO                    
080600         MOVE "BATCHDRV"              TO WRK-PROGRAMA-ERRO                
080700         MOVE "PARES"                 TO WRK-ARQUIVO-ERRO                 
080800         PERFORM 9999-TRATAR-ERRO                                         
080900     END-IF.                                                              
081000                                                                          
081100     OPEN OUTPUT COMPGER.                                                 
081200     IF FS-COMPGER NOT EQUAL ZEROS                                        
081300         MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO               
081400         MOVE FS-COMPGER              TO WRK-STATUS-ERRO                  
081500         MOVE "0305-ABRIR-COMPGER"    TO WRK-AREA-ERRO                    
081600         MOVE "BATCHDRV"              TO WRK-PROGRAMA-ERRO                
081700         MOVE "COMPGER"               TO WRK-ARQUIVO-ERRO                 
081800         PERFORM 9999-TRATAR-ERRO                                         
081900     END-IF.                                                              
082000                                                                          
082100 0305-ABRIR-ARQUIVOS-PARES-FIM.   EXIT.                                   
082200                                                                          
082300*-----------------------------------------------------------------        
082400 0300-PROCESSAR-PARES             SECTION.                                
082500*-----------------------------------------------------------------        
082600                                                                          
082700     ADD 1 TO ACU-PARES-LIDOS.                                            
082800                                                                          
082900     PERFORM 0320-LOCALIZAR-PERFIS.                                       
083000                                                                          
083100     IF WS-ACHOU-ID1-NAO OR WS-ACHOU-ID2-NAO                              
083200         ADD 1 TO ACU-PARES-ERRO                                          
083300         PERFORM 9200-EXCECAO-ID                                          
083400     ELSE                                                                 
083500         ADD 1 TO ACU-PARES-OK                                            
083600         PERFORM 0330-CALCULAR-PAR                                        
083700         PERFORM 0340-GRAVAR-COMPAT                                       
083800         ADD LK-CMP-PERCENT TO WS-SOMA-PCT-PARES                          
083900         PERFORM 3100-COMPRPT-CABECALHO                                   
084000         PERFORM 3150-CARREGAR-SCORES-PCT                                 
084100         PERFORM 3200-COMPRPT-LINHA-SCORE                                 
084200                 VARYING WS-IX-SCORE-LIN FROM 1 BY 1                      
084300                 UNTIL WS-IX-SCORE-LIN GREATER 5                          
084400         PERFORM 3300-COMPRPT-CARMICO                                     
084500         PERFORM 3400-COMPRPT-DESAFIOS                                    
084600     END-IF.                                                              
084700                                                                          
084800     PERFORM 0310-LER-PAR.                                                
084900                                                                          
085000 0300-PROCESSAR-PARES-FIM.        EXIT.                                   
085100                                                                          
085200*-----------------------------------------------------------------        
085300 0310-LER-PAR                     SECTION.                                
085400*-----------------------------------------------------------------        
085500                                                                          
085600     READ PARES.                                                          
085700                                                                          
085800 0310-LER-PAR-FIM.                EXIT.                                   
085900                                                                          
086000*-----------------------------------------------------------------        
086100 0320-LOCALIZAR-PERFIS            SECTION.                                
086200*-----------------------------------------------------------------        
086300                                                                          
086400     SET WS-ACHOU-ID1-NAO TO TRUE.                                        
086500     SET WS-ACHOU-ID2-NAO TO TRUE.                                        
086600                                                                          
086700     SET WS-IX-PERFIL TO 1.                                               
086800     SEARCH ALL WS-TAB-PERFIL                                             
086900         WHEN TP-ID (WS-IX-PERFIL) EQUAL PR-ID1                           
087000             IF TP-STATUS-OK (WS-IX-PERFIL)                               
087100                 SET WS-ACHOU-ID1-SIM TO TRUE                             
087200                 SET WS-IX-ID1 TO WS-IX-PERFIL                            
087300             END-IF                                                       
087400     END-SEARCH.                                                          
087500                                                                          
087600     SET WS-IX-PERFIL TO 1.                                               
087700     SEARCH ALL WS-TAB-PERFIL                                             
087800         WHEN TP-ID (WS-IX-PERFIL) EQUAL PR-ID2                           
087900             IF TP-STATUS-OK (WS-IX-PERFIL)                               
088000                 SET WS-ACHOU-ID2-SIM TO TRUE                             
088100                 SET WS-IX-ID2 TO WS-IX-PERFIL                            
088200             END-IF                                                       
088300     END-SEARCH.                                                          
088400                                                                          
088500 0320-LOCALIZAR-PERFIS-FIM.       EXIT.                                   
088600                                                                          
088700*-----------------------------------------------------------------        
088800 0330-CALCULAR-PAR                SECTION.                                
088900*-----------------------------------------------------------------        
089000                                                                          
089100     MOVE TP-MCH  (WS-IX-ID1) TO LK-CMP-P1-MCH.                           
089200     MOVE TP-TMCH (WS-IX-ID1) TO LK-CMP-P1-TMCH.                          
089300     MOVE TP-ZK   (WS-IX-ID1) TO LK-CMP-P1-ZK.                            
089400     MOVE TP-PCH  (WS-IX-ID1) TO LK-CMP-P1-PCH.                           
089500     MOVE TP-SZ   (WS-IX-ID1) TO LK-CMP-P1-SZ.                            
089600                                                                          
089700     MOVE TP-MCH  (WS-IX-ID2) TO LK-CMP-P2-MCH.                           
089800     MOVE TP-TMCH (WS-IX-ID2) TO LK-CMP-P2-TMCH.                          
089900     MOVE TP-ZK   (WS-IX-ID2) TO LK-CMP-P2-ZK.                            
090000     MOVE TP-PCH  (WS-IX-ID2) TO LK-CMP-P2-PCH.                           
090100     MOVE TP-SZ   (WS-IX-ID2) TO LK-CMP-P2-SZ.                            
090200                                                                          
090300     CALL "COMPAT" USING LK-PARM-COMPAT.                                  
090400                                                                          
090500 0330-CALCULAR-PAR-FIM.           EXIT.                                   
090600                                                                          
090700*-----------------------------------------------------------------        
090800 0340-GRAVAR-COMPAT                SECTION.                               
090900*-----------------------------------------------------------------        
091000                                                                          
091100     MOVE PR-ID1           TO C-ID1.                                      
091200     MOVE PR-ID2           TO C-ID2.                                      
091300     MOVE LK-CMP-VIDA      TO C-LIFE.                                     
091400     MOVE LK-CMP-EMOCAO    TO C-EMOT.                                     
091500     MOVE LK-CMP-INTELEC   TO C-INTEL.                                    
091600     MOVE LK-CMP-FISICO    TO C-PHYS.                                     
091700     MOVE LK-CMP-TOTAL     TO C-TOTAL.                                    
091800     MOVE LK-CMP-PERCENT   TO C-PERCENT.                                  
091900     MOVE LK-CMP-CARMICO   TO C-KARMIC.                                   
092000     MOVE LK-CMP-DESAFIO-1 TO C-CHAL-1.                                   
092100     MOVE LK-CMP-DESAFIO-2 TO C-CHAL-2.                                   
092200     MOVE LK-CMP-DESAFIO-3 TO C-CHAL-3.                                   
092300                                                                          
092400     WRITE REG-COMPGER.                                                   
092500     IF FS-COMPGER NOT EQUAL ZEROS                                        
092600         MOVE WRK-ERRO-GRAVAR        TO WRK-DESCRICAO-ERRO                
092700         MOVE FS-COMPGER             TO WRK-STATUS-ERRO                   
092800         MOVE "0340-GRAVAR-COMPAT"   TO WRK-AREA-ERRO                     
092900         MOVE "BATCHDRV"             TO WRK-PROGRAMA-ERRO                 
093000         MOVE "COMPGER"              TO WRK-ARQUIVO-ERRO                  
093100         PERFORM 9999-TRATAR-ERRO                                         
093200     END-IF.                                                              
093300                                                                          
093400 0340-GRAVAR-COMPAT-FIM.          EXIT.                                   
093500                                                                          
093600*-----------------------------------------------------------------        
093700 9200-EXCECAO-ID                  SECTION.                                
093800*-----------------------------------------------------------------        
093900                                                                          
094000     IF WS-ACHOU-ID1-NAO                                                  
094100         MOVE PR-ID1 TO WRK-EXC-ID                                        
094200     ELSE                                                                 
094300         MOVE PR-ID2 TO WRK-EXC-ID                                        
094400     END-IF.                                                              
094500                                                                          
094600     MOVE WRK-EXC-TXT-ID    TO WRK-EXC-TEXTO.                             
094700     MOVE WRK-LINHA-EXCECAO TO REG-RELAT.                                 
094800     WRITE REG-RELAT AFTER 1 LINE.                                        
094900                                                                          
095000 9200-EXCECAO-ID-FIM.             EXIT.                                   
095100                                                                          
095200*-----------------------------------------------------------------        
095300 3100-COMPRPT-CABECALHO           SECTION.                                
095400*-----------------------------------------------------------------        
095500                                                                          
095600     MOVE PR-ID1 TO WRK-CPR-ID1.                                          
095700     MOVE PR-ID2 TO WRK-CPR-ID2.                                          
095800     MOVE WRK-CAB-PAR TO REG-RELAT.                                       
095900     WRITE REG-RELAT AFTER 1 LINE.                                        
096000                                                                          
096100 3100-COMPRPT-CABECALHO-FIM.      EXIT.                                   
096200                                                                          
096300*-----------------------------------------------------------------        
096400 3150-CARREGAR-SCORES-PCT         SECTION.                                
096500*-----------------------------------------------------------------        
096600                                                                          
096700     COMPUTE WS-VALOR-SCORE (1) = LK-CMP-VIDA    * 10.                    
096800     COMPUTE WS-VALOR-SCORE (2) = LK-CMP-EMOCAO  * 10.                    
096900     COMPUTE WS-VALOR-SCORE (3) = LK-CMP-INTELEC * 10.                    
097000     COMPUTE WS-VALOR-SCORE (4) = LK-CMP-FISICO  * 10.                    
097100     MOVE LK-CMP-PERCENT TO WS-VALOR-SCORE (5).                           
097200                                                                          
097300 3150-CARREGAR-SCORES-PCT-FIM.    EXIT.                                   
097400                                                                          
097500*-----------------------------------------------------------------        
097600 3200-COMPRPT-LINHA-SCORE         SECTION.                                
097700*-----------------------------------------------------------------        
097800                                                                          
097900     MOVE WS-ROTULO-SCORE (WS-IX-SCORE-LIN) TO WRK-LPC-ROTULO.            
098000     MOVE WS-VALOR-SCORE  (WS-IX-SCORE-LIN) TO WRK-LPC-PERCENT.           
098100                                                                          
098200     MOVE WRK-LIN-PCTCMP TO REG-RELAT.                                    
098300     WRITE REG-RELAT AFTER 1 LINE.                                        
098400                                                                          
098500 3200-COMPRPT-LINHA-SCORE-FIM.    EXIT.                                   
098600                                                                          
098700*-----------------------------------------------------------------        
098800 3300-COMPRPT-CARMICO             SECTION.                                
098900*-----------------------------------------------------------------        
099000                                                                          
099100     MOVE LK-CMP-CARMICO TO WRK-LK-FLAG.                                  
099200     MOVE WRK-LIN-KARMICO TO REG-RELAT.                                   
099300     WRITE REG-RELAT AFTER 1 LINE.                                        
099400                                                                          
099500 3300-COMPRPT-CARMICO-FIM.        EXIT.                                   
099600                                                                          
099700*-----------------------------------------------------------------        
099800 3400-COMPRPT-DESAFIOS            SECTION.                                
099900*-----------------------------------------------------------------        
100000                                                                          
100100     MOVE LK-CMP-DESAFIO-1 TO WS-FLAG-DESAFIO (1).                        
100200     MOVE LK-CMP-DESAFIO-2 TO WS-FLAG-DESAFIO (2).                        
100300     MOVE LK-CMP-DESAFIO-3 TO WS-FLAG-DESAFIO (3).                        
100400                                                                          
100500     PERFORM 3410-COMPRPT-DESAFIO-LINHA                                   
100600             VARYING WS-IX-DESAFIO FROM 1 BY 1                            
100700             UNTIL WS-IX-DESAFIO GREATER 3.                               
100800                                                                          
100900 3400-COMPRPT-DESAFIOS-FIM.       EXIT.                                   
101000                                                                          
101100*-----------------------------------------------------------------        
101200 3410-COMPRPT-DESAFIO-LINHA       SECTION.                                
101300*-----------------------------------------------------------------        
101400                                                                          
101500     IF WS-FLAG-DESAFIO (WS-IX-DESAFIO) EQUAL "Y"                         
101600         MOVE WS-TXT-DESAFIO-IND (WS-IX-DESAFIO) TO WRK-LD-TEXTO          
101700         MOVE WRK-LIN-DESAFIO TO REG-RELAT                                
101800         WRITE REG-RELAT AFTER 1 LINE                                     
101900     END-IF.                                                              
102000                                                                          
102100 3410-COMPRPT-DESAFIO-LINHA-FIM.  EXIT.                                   
102200                                                                          
102300*-----------------------------------------------------------------        
102400 0920-TOTAIS-PARES                 SECTION.                               
102500*-----------------------------------------------------------------        
102600                                                                          
102700     IF ACU-PARES-OK GREATER ZERO                                         
102800         COMPUTE WS-MEDIA-PCT-PARES ROUNDED =                             
102900                 WS-SOMA-PCT-PARES / ACU-PARES-OK                         
103000     ELSE                                                                 
103100         MOVE ZERO TO WS-MEDIA-PCT-PARES                                  
103200     END-IF.                                                              
103300                                                                          
103400     MOVE ACU-PARES-LIDOS TO WRK-TR-LIDOS.                                
103500     MOVE ACU-PARES-OK    TO WRK-TR-OK.                                   
103600     MOVE ACU-PARES-ERRO  TO WRK-TR-ERRO.                                 
103700     MOVE WS-MEDIA-PCT-PARES TO WRK-TM-MEDIA.                             
103800                                                                          
103900     MOVE WRK-TRACO     TO REG-RELAT.                                     
104000     WRITE REG-RELAT AFTER 1 LINE.                                        
104100     MOVE WRK-TOT-PARES TO REG-RELAT.                                     
104200     WRITE REG-RELAT AFTER 1 LINE.                                        
104300     MOVE WRK-TOT-MEDIA TO REG-RELAT.                                     
104400     WRITE REG-RELAT AFTER 1 LINE.                                        
104500     MOVE WRK-FIM-PROGRAMA TO REG-RELAT.                                  
104600     WRITE REG-RELAT AFTER 1 LINE.                                        
104700                                                                          
104800 0920-TOTAIS-PARES-FIM.            EXIT.                                  
104900                                                                          
105000*-----------------------------------------------------------------        
105100 0900-FINALIZAR                    SECTION.                               
105200*-----------------------------------------------------------------        
105300                                                                          
105400     CLOSE PESSOAS.                                                       
105500     IF FS-PESSOAS NOT EQUAL ZEROS                                        
105600         MOVE WRK-ERRO-FECHAR       TO WRK-DESCRICAO-ERRO                 
105700         MOVE FS-PESSOAS            TO WRK-STATUS-ERRO                    
105800         MOVE "0900-FECHAR-PESSOAS" TO WRK-AREA-ERRO                      
105900         MOVE "BATCHDRV"            TO WRK-PROGRAMA-ERRO                  
106000         MOVE "PESSOAS"             TO WRK-ARQUIVO-ERRO                   
106100         PERFORM 9999-TRATAR-ERRO                                         
106200     END-IF.                                                              
106300                                                                          
106400     CLOSE PARES.                                                         
106500     IF FS-PARES NOT EQUAL ZEROS                                          
106600         MOVE WRK-ERRO-FECHAR       TO WRK-DESCRICAO-ERRO                 
106700         MOVE FS-PARES              TO WRK-STATUS-ERRO                    
106800         MOVE "0900-FECHAR-PARES"   TO WRK-AREA-ERRO                      
106900         MOVE "BATCHDRV"            TO WRK-PROGRAMA-ERRO                  
107000         MOVE "PARES"               TO WRK-ARQUIVO-ERRO                   
107100         PERFORM 9999-TRATAR-ERRO                                         
107200     END-IF.                                                              
107300                                                                          
107400     CLOSE PERFIS.                                                        
107500     IF FS-PERFIS NOT EQUAL ZEROS                                         
107600         MOVE WRK-ERRO-FECHAR       TO WRK-DESCRICAO-ERRO                 
107700         MOVE FS-PERFIS             TO WRK-STATUS-ERRO                    
107800         MOVE "0900-FECHAR-PERFIS"  TO WRK-AREA-ERRO                      
107900         MOVE "BATCHDRV"            TO WRK-PROGRAMA-ERRO                  
108000         MOVE "PERFIS"              TO WRK-ARQUIVO-ERRO                   
108100         PERFORM 9999-TRATAR-ERRO                                         
108200     END-IF.                                                              
108300                                                                          
108400     CLOSE COMPGER.                                                       
108500     IF FS-COMPGER NOT EQUAL ZEROS                                        
108600         MOVE WRK-ERRO-FECHAR       TO WRK-DESCRICAO-ERRO                 
108700         MOVE FS-COMPGER            TO WRK-STATUS-ERRO                    
108800         MOVE "0900-FECHAR-COMPGER" TO WRK-AREA-ERRO                      
108900         MOVE "BATCHDRV"            TO WRK-PROGRAMA-ERRO                  
109000         MOVE "COMPGER"             TO WRK-ARQUIVO-ERRO                   
109100         PERFORM 9999-TRATAR-ERRO                                         
109200     END-IF.                                                              
109300                                                                          
109400     CLOSE RELAT.                                                         
109500     IF FS-RELAT NOT EQUAL ZEROS                                          
109600         MOVE WRK-ERRO-FECHAR       TO WRK-DESCRICAO-ERRO                 
109700         MOVE FS-RELAT              TO WRK-STATUS-ERRO                    
109800         MOVE "0900-FECHAR-RELAT"   TO WRK-AREA-ERRO                      
109900         MOVE "BATCHDRV"            TO WRK-PROGRAMA-ERRO                  
110000         MOVE "RELAT"               TO WRK-ARQUIVO-ERRO                   
110100         PERFORM 9999-TRATAR-ERRO                                         
110200     END-IF.                                                              
110300                                                                          
110400 0900-FINALIZAR-FIM.               EXIT.                                  
110500                                                                          
110600*-----------------------------------------------------------------        
110700 9999-TRATAR-ERRO                 SECTION.                                
110800*-----------------------------------------------------------------        
110900                                                                          
111000     DISPLAY WRK-MSG-ERROS.                                               
111100     GOBACK.                                                              
111200                                                                          
111300 9999-TRATAR-ERRO-FIM.            EXIT.                                   
111400                                                                          
111500 END PROGRAM BATCHDRV.                                                    
111600                                                                          
