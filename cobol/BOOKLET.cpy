000100*-----------------------------------------------------------------        
000200*=================================================================        
000300*== BOOK........: BOOKLET                                                 
000400*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
000500*== ANALISTA....: IVAN SANCHES                                            
000600*== DATA........: 31/07/1987                                              
000700*== CONSULTORIA.: FOURSYS                                                 
000800*-----------------------------------------------------------------        
000900*== OBJETIVO....: TABELA DAS 33 LETRAS DO ALFABETO CIRILICO COM O         
001000*                 SEU VALOR NUMEROLOGICO, DO LEVANTAMENTO DO              
001100*                 CLIENTE, USADA POR ARCCALC PARA CALCULAR O              
001200*                 NUMERO MESTRE                                           
001300*                 (MCH).  MONTADA COMO 33 PARES LETRA/VALOR EM            
001400*                 WS-LETRAS-CONST E REDEFINIDA COMO TABELA                
001500*                 PESQUISAVEL EM TAB-LETRAS (SEARCH).                     
001600*-----------------------------------------------------------------        
001700*== NOTA........: A LETRA "IO" (6A LETRA DA 1A LINHA) VALE 6,             
001800*                 IGUAL A LETRA "E" - NAO E ERRO DE DIGITACAO.            
001900*                 A 1A LINHA TAMBEM PULA O VALOR 7 (NAO EXISTE            
002000*                 LETRA COM VALOR 7 NA 1A LINHA) - O CLIENTE              
002100*                 CONFIRMOU QUE A TABELA E ASSIM MESMO.                   
002200*-----------------------------------------------------------------        
002300*-------------------ALTERACOES DO BOOK--------------------------          
002400*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
002500*== ANALISTA....: IVAN SANCHES                                            
002600*== DATA........: 21/09/1988                                              
002700*== OBJETIVO....: BOOK CRIADO - TABELA DE LETRAS EXTRAIDA DO              
002800*                 LEVANTAMENTO DO CLIENTE (PLANILHA ARCANOS-V1)           
002900*-----------------------------------------------------------------        
003000*== PROGRAMADOR.: M. A. SOUZA                                             
003100*== ANALISTA....: IVAN SANCHES                                            
003200*== DATA........: 17/05/1994                                              
003300*== OBJETIVO....: CONVERTIDA PESQUISA LINEAR PARA SEARCH COM              
003400*                 INDICE (WS-IX-LET), GANHO DE PERFORMANCE NO             
003500*                 LOTE NOTURNO                                            
003600*-----------------------------------------------------------------        
003700*== PROGRAMADOR.: C. F. LIMA                                              
003800*== ANALISTA....: J. PEIXOTO                                              
003900*== DATA........: 14/01/2004                                              
004000*== OBJETIVO....: CHAMADO HD-2004-0091 - TAB-LETRA-CAR ESTAVA EM          
004100*                 X(001) MAS CADA LETRA CIRILICA OCUPA 2 BYTES            
004200*                 EM UTF-8 (CHARSET DO LEVANTAMENTO DO CLIENTE).          
004300*                 O LITERAL NAO CABIA NO CAMPO E O SEARCH DE              
004400*                 1721-PROCESSAR-CARACTER (ARCCALC) NUNCA CASAVA          
004500*                 COM NENHUM CARACTER REAL DO NOME. AMPLIADO              
004600*                 PARA X(002) - VER TAMBEM ARCCALC E BOOKPRFL.            
004700*=================================================================        
004800                                                                          
004900*-----------------------------------------------------------------        
005000 01  FILLER                       PIC X(050)         VALUE                
005100        "-----BOOKLET - LETRAS/VALORES (LINHAS DE 9)-----".               
005200*-----------------------------------------------------------------        
005300*        LINHA 1 -  A  B  V  G  D  E IO ZH  Z                             
005400 01  WS-LETRAS-CONST.                                                     
005500     05 FILLER PIC X(002) VALUE "а".                                     
005600     05 FILLER PIC 9(001) VALUE 1.                                        
005700     05 FILLER PIC X(002) VALUE "б".                                     
005800     05 FILLER PIC 9(001) VALUE 2.                                        
005900     05 FILLER PIC X(002) VALUE "в".                                     
006000     05 FILLER PIC 9(001) VALUE 3.                                        
006100     05 FILLER PIC X(002) VALUE "г".                                     
006200     05 FILLER PIC 9(001) VALUE 4.                                        
006300     05 FILLER PIC X(002) VALUE "д".                                     
006400     05 FILLER PIC 9(001) VALUE 5.                                        
006500     05 FILLER PIC X(002) VALUE "е".                                     
006600     05 FILLER PIC 9(001) VALUE 6.                                        
006700     05 FILLER PIC X(002) VALUE "ё".                                     
006800     05 FILLER PIC 9(001) VALUE 6.                                        
006900     05 FILLER PIC X(002) VALUE "ж".                                     
007000     05 FILLER PIC 9(001) VALUE 8.                                        
007100     05 FILLER PIC X(002) VALUE "з".                                     
007200     05 FILLER PIC 9(001) VALUE 9.                                        
007300*        LINHA 2 -  I  I-CURTO K  L  M  N  O  P  R                        
007400     05 FILLER PIC X(002) VALUE "и".                                     
007500     05 FILLER PIC 9(001) VALUE 1.                                        
007600     05 FILLER PIC X(002) VALUE "й".                                     
007700     05 FILLER PIC 9(001) VALUE 2.                                        
007800     05 FILLER PIC X(002) VALUE "к".                                     
007900     05 FILLER PIC 9(001) VALUE 3.                                        
008000     05 FILLER PIC X(002) VALUE "л".                                     
008100     05 FILLER PIC 9(001) VALUE 4.                                        
008200     05 FILLER PIC X(002) VALUE "м".                                     
008300     05 FILLER PIC 9(001) VALUE 5.                                        
008400     05 FILLER PIC X(002) VALUE "н".                                     
008500     05 FILLER PIC 9(001) VALUE 6.                                        
008600     05 FILLER PIC X(002) VALUE "о".                                     
008700     05 FILLER PIC 9(001) VALUE 7.                                        
008800     05 FILLER PIC X(002) VALUE "п".                                     
008900     05 FILLER PIC 9(001) VALUE 8.                                        
009000     05 FILLER PIC X(002) VALUE "р".                                     
009100     05 FILLER PIC 9(001) VALUE 9.                                        
009200*        LINHA 3 -  S  T  U  F  H  TS CH SH SHCH                          
009300     05 FILLER PIC X(002) VALUE "с".                                     
009400     05 FILLER PIC 9(001) VALUE 1.                                        
009500     05 FILLER PIC X(002) VALUE "т".                                     
009600     05 FILLER PIC 9(001) VALUE 2.                                        
009700     05 FILLER PIC X(002) VALUE "у".                                     
009800     05 FILLER PIC 9(001) VALUE 3.                                        
009900     05 FILLER PIC X(002) VALUE "ф".                                     
010000     05 FILLER PIC 9(001) VALUE 4.                                        
010100     05 FILLER PIC X(002) VALUE "х".                                     
010200     05 FILLER PIC 9(001) VALUE 5.                                        
010300     05 FILLER PIC X(002) VALUE "ц".                                     
010400     05 FILLER PIC 9(001) VALUE 6.                                        
010500     05 FILLER PIC X(002) VALUE "ч".                                     
010600     05 FILLER PIC 9(001) VALUE 7.                                        
010700     05 FILLER PIC X(002) VALUE "ш".                                     
010800     05 FILLER PIC 9(001) VALUE 8.                                        
010900     05 FILLER PIC X(002) VALUE "щ".                                     
011000     05 FILLER PIC 9(001) VALUE 9.                                        
011100*        LINHA 4 -  SINAL-DURO Y SINAL-MOLE E IU IA (SO 6)                
011200     05 FILLER PIC X(002) VALUE "ъ".                                     
011300     05 FILLER PIC 9(001) VALUE 1.                                        
011400     05 FILLER PIC X(002) VALUE "ы".                                     
011500     05 FILLER PIC 9(001) VALUE 2.                                        
011600     05 FILLER PIC X(002) VALUE "ь".                                     
011700     05 FILLER PIC 9(001) VALUE 3.                                        
011800     05 FILLER PIC X(002) VALUE "э".                                     
011900     05 FILLER PIC 9(001) VALUE 4.                                        
012000     05 FILLER PIC X(002) VALUE "ю".                                     
012100     05 FILLER PIC 9(001) VALUE 5.                                        
012200     05 FILLER PIC X(002) VALUE "я".                                     
012300     05 FILLER PIC 9(001) VALUE 6.                                        
012400                                                                          
012500*-----------------------------------------------------------------        
012600 01  FILLER                       PIC X(050)         VALUE                
012700        "-----BOOKLET - TABELA PESQUISAVEL (SEARCH)-----".                
012800*-----------------------------------------------------------------        
012900                                                                          
013000 01  TAB-LETRAS REDEFINES WS-LETRAS-CONST.                                
013100     05 TAB-LETRA OCCURS 33 TIMES                                         
013200                   INDEXED BY WS-IX-LET.                                  
013300        10 TAB-LETRA-CAR          PIC X(002).                             
013400        10 TAB-LETRA-VAL          PIC 9(001).                             
013500                                                                          
