000100*-----------------------------------------------------------------        
000200*=================================================================        
000300*== BOOK........: BOOKPRFL                                                
000400*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
000500*== ANALISTA....: IVAN SANCHES                                            
000600*== DATA........: 31/07/1987                                              
000700*== CONSULTORIA.: FOURSYS                                                 
000800*-----------------------------------------------------------------        
000900*== OBJETIVO....: LAYOUT DO PARAMETRO DE CHAMADA DO ARCCALC (DATA         
001000*                 E NOME DE ENTRADA, OS 13 INDICADORES E OS               
001100*                 TIPOS DE SAIDA) E LAYOUT DA LINHA DA TABELA             
001200*                 TAB-PERFIL QUE O BATCHDRV MANTEM EM MEMORIA             
001300*                 PARA O FLUXO 2 (COMPATIBILIDADE).                       
001400*-----------------------------------------------------------------        
001500*-------------------ALTERACOES DO BOOK--------------------------          
001600*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
001700*== ANALISTA....: IVAN SANCHES                                            
001800*== DATA........: 05/10/1988                                              
001900*== OBJETIVO....: BOOK CRIADO PARA A CHAMADA DO ARCCALC                   
002000*-----------------------------------------------------------------        
002100*== PROGRAMADOR.: C. F. LIMA                                              
002200*== ANALISTA....: J. PEIXOTO                                              
002300*== DATA........: 11/06/2003                                              
002400*== OBJETIVO....: CHAMADO HD-2003-0417 - ACRESCENTADO O CAMPO             
002500*                 LK-LET-UNICAS (STRING DE LETRAS UNICAS DO MCH)          
002600*                 PARA A LINHA DE RELATORIO DO PERSRPT                    
002700*-----------------------------------------------------------------        
002800*== PROGRAMADOR.: C. F. LIMA                                              
002900*== ANALISTA....: J. PEIXOTO                                              
003000*== DATA........: 14/01/2004                                              
003100*== OBJETIVO....: CHAMADO HD-2004-0091 - LK-ARC-LET-UNICAS E              
003200*                 TP-LET-UNICAS AMPLIADOS DE X(033) PARA X(066).          
003300*                 CADA LETRA CIRILICA GRAVADA POR TAB-LETRA-CAR           
003400*                 (BOOKLET) OCUPA 2 BYTES EM UTF-8, LOGO A                
003500*                 STRING DE ATE 33 LETRAS UNICAS PRECISA DE ATE           
003600*                 66 BYTES PARA NAO TRUNCAR.                              
003700*-----------------------------------------------------------------        
003800*== PROGRAMADOR.: N. R. TAVARES                                           
003900*== ANALISTA....: J. PEIXOTO                                              
004000*== DATA........: 02/03/2004                                              
004100*== OBJETIVO....: CHAMADO HD-2004-0138 - ACRESCENTADOS OS                 
004200*                 NIVEIS 88 LK-ARC-STATUS-OK/-ERRO E                      
004300*                 TP-STATUS-OK/-ERRO PARA SUBSTITUIR OS TESTES            
004400*                 LITERAIS "OK"/"ER" ESPALHADOS PELO ARCCALC E            
004500*                 PELO BATCHDRV.                                          
004600*=================================================================        
004700                                                                          
004800*-----------------------------------------------------------------        
004900 01  FILLER                       PIC X(050)         VALUE                
005000        "-----BOOKPRFL - PARAMETRO DE CHAMADA DO ARCCALC-----".           
005100*-----------------------------------------------------------------        
005200                                                                          
005300 01  LK-PARM-ARCCALC.                                                     
005400     05 LK-ARC-DIA                PIC 9(002).                             
005500     05 LK-ARC-MES                PIC 9(002).                             
005600     05 LK-ARC-ANO                PIC 9(004).                             
005700     05 LK-ARC-NOME                PIC X(038).                            
005800     05 LK-ARC-STATUS             PIC X(002).                             
005900        88 LK-ARC-STATUS-OK          VALUE "OK".                          
006000        88 LK-ARC-STATUS-ERRO        VALUE "ER".                          
006100     05 LK-ARC-DT                 PIC 9(002).                             
006200     05 LK-ARC-MT                 PIC 9(002).                             
006300     05 LK-ARC-GT                 PIC 9(002).                             
006400     05 LK-ARC-MCH                PIC 9(002).                             
006500     05 LK-ARC-TMCH               PIC X(004).                             
006600     05 LK-ARC-PDM                PIC X(004).                             
006700     05 LK-ARC-ZK                 PIC 9(002).                             
006800     05 LK-ARC-PCH                PIC 9(002).                             
006900     05 LK-ARC-KCH                PIC 9(002).                             
007000     05 LK-ARC-PR                 PIC 9(002).                             
007100     05 LK-ARC-SZ                 PIC 9(002).                             
007200     05 LK-ARC-OPV                PIC 9(002).                             
007300     05 LK-ARC-EB                 PIC 9(002).                             
007400     05 LK-ARC-BS                 PIC 9(002).                             
007500     05 LK-ARC-ST                 PIC 9(002).                             
007600     05 LK-ARC-ST-PCT             PIC S999V9.                             
007700     05 LK-ARC-LET-UNICAS         PIC X(066).                             
007800     05 FILLER                    PIC X(010)         VALUE SPACES.        
007900                                                                          
008000*-----------------------------------------------------------------        
008100 01  FILLER                       PIC X(050)         VALUE                
008200        "-----BOOKPRFL - LINHA DA TABELA TAB-PERFIL-----".                
008300*-----------------------------------------------------------------        
008400                                                                          
008500 01  TAB-PERFIL-LINHA.                                                    
008600     05 TP-ID                     PIC 9(004).                             
008700     05 TP-STATUS                 PIC X(002).                             
008800        88 TP-STATUS-OK              VALUE "OK".                          
008900        88 TP-STATUS-ERRO            VALUE "ER".                          
009000     05 TP-DT                     PIC 9(002).                             
009100     05 TP-MT                     PIC 9(002).                             
009200     05 TP-GT                     PIC 9(002).                             
009300     05 TP-MCH                    PIC 9(002).                             
009400     05 TP-TMCH                   PIC X(004).                             
009500     05 TP-PDM                    PIC X(004).                             
009600     05 TP-ZK                     PIC 9(002).                             
009700     05 TP-PCH                    PIC 9(002).                             
009800     05 TP-KCH                    PIC 9(002).                             
009900     05 TP-PR                     PIC 9(002).                             
010000     05 TP-SZ                     PIC 9(002).                             
010100     05 TP-OPV                    PIC 9(002).                             
010200     05 TP-EB                     PIC 9(002).                             
010300     05 TP-BS                     PIC 9(002).                             
010400     05 TP-ST                     PIC 9(002).                             
010500     05 TP-ST-PCT                 PIC S999V9.                             
010600     05 TP-LET-UNICAS             PIC X(066).                             
010700     05 FILLER                    PIC X(008)         VALUE SPACES.        
010800                                                                          
