000100*-----------------------------------------------------------------        
000200 IDENTIFICATION                   DIVISION.                               
000300 PROGRAM-ID. COMPAT.                                                      
000400 AUTHOR. RAFAEL DE OLIVEIRA.                                              
000500 INSTALLATION. FOURSYS.                                                   
000600 DATE-WRITTEN. 05/10/1988.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. CONFIDENCIAL - USO INTERNO DO CLIENTE.                         
000900*=================================================================        
001000*== PROGRAMA....: COMPAT                                                  
001100*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
001200*== ANALISTA....: IVAN SANCHES                                            
001300*== DATA........: 05/10/1988                                              
001400*== CONSULTORIA.: FOURSYS                                                 
001500*-----------------------------------------------------------------        
001600*== OBJETIVO....: SUBPROGRAMA CHAMADO PELO BATCHDRV NO FLUXO 2.           
001700*                 RECEBE OS CAMPOS DE DUAS PESSOAS JA CALCULADOS          
001800*                 PELO ARCCALC (MCH/TMCH/ZK/PCH/SZ DE CADA UMA) E         
001900*                 DEVOLVE AS 5 NOTAS DE COMPATIBILIDADE, O FLAG           
002000*                 CARMICO E OS 3 FLAGS DE DESAFIO.                        
002100*-----------------------------------------------------------------        
002200*===================ESPECIFICACOES DO PROGRAMA====================        
002300*    PARAMETRO                  TIPO               BOOK                   
002400*    LK-PARM-COMPAT             IN/OUT             BOOKCOMP               
002500*-----------------------------------------------------------------        
002600*== MODULOS....: NENHUM (CALCULO TODO LOCAL)                              
002700*-----------------------------------------------------------------        
002800*-------------------ALTERACOESDO PROGRAMA-------------------------        
002900*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
003000*== ANALISTA....: IVAN SANCHES                                            
003100*== DATA........: 21/09/1988                                              
003200*== OBJETIVO....: INCLUIDO O FLAG CARMICO E OS 3 DESAFIOS. ANTES          
003300*                 SO EXISTIAM AS 4 NOTAS (SEM A NOTA TOTAL).              
003400*-----------------------------------------------------------------        
003500*== PROGRAMADOR.: M. A. SOUZA                                             
003600*== ANALISTA....: IVAN SANCHES                                            
003700*== DATA........: 17/05/1994                                              
003800*== OBJETIVO....: INCLUIDA A NOTA TOTAL PONDERADA E O PERCENTUAL          
003900*                 (TOTAL X 10) PEDIDOS PELO CLIENTE PARA O                
004000*                 RELATORIO DE COMPATIBILIDADE.                           
004100*-----------------------------------------------------------------        
004200*== PROGRAMADOR.: C. F. LIMA                                              
004300*== ANALISTA....: J. PEIXOTO                                              
004400*== DATA........: 09/09/2003                                              
004500*== OBJETIVO....: CHAMADO HD-2003-0604 - O TETO DE 10 PONTOS NAO          
004600*                 ESTAVA SENDO APLICADO SE A DIFERENCA DE ARCANOS         
004700*                 FOSSE NEGATIVA. CORRIGIDO NO PARAGRAFO 1100.            
004800*=================================================================        
004900                                                                          
005000*=================================================================        
005100 ENVIRONMENT                      DIVISION.                               
005200*=================================================================        
005300 CONFIGURATION                    SECTION.                                
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600                                                                          
005700*=================================================================        
005800 DATA                             DIVISION.                               
005900*=================================================================        
006000 WORKING-STORAGE                  SECTION.                                
006100                                                                          
006200*-----------------------------------------------------------------        
006300 01  FILLER                       PIC X(050)         VALUE                
006400        "INICIO DA WORKING - COMPAT".                                     
006500*-----------------------------------------------------------------        
006600                                                                          
006700*-----------------------------------------------------------------        
006800 01  FILLER                       PIC X(050)         VALUE                
006900        "-----VALORES DE TRABALHO - PESSOA 1 E 2-----".                   
007000*-----------------------------------------------------------------        
007100*    ORDEM SZ/ZK/MCH/PCH - MESMA ORDEM DAS 4 NOTAS VIDA/EMOCAO/           
007200*    INTELEC/FISICO, PARA PERMITIR CALCULO GENERICO POR INDICE.           
007300                                                                          
007400 01  WS-P1-BASE.                                                          
007500     05 WS-P1-SZ                  PIC S9(004) COMP  VALUE ZERO.           
007600     05 WS-P1-ZK                  PIC S9(004) COMP  VALUE ZERO.           
007700     05 WS-P1-MCH                 PIC S9(004) COMP  VALUE ZERO.           
007800     05 WS-P1-PCH                 PIC S9(004) COMP  VALUE ZERO.           
007900 01  WS-P1-TAB REDEFINES WS-P1-BASE.                                      
008000     05 WS-P1-VAL                  PIC S9(004) COMP  OCCURS 4.            
008100                                                                          
008200 01  WS-P2-BASE.                                                          
008300     05 WS-P2-SZ                  PIC S9(004) COMP  VALUE ZERO.           
008400     05 WS-P2-ZK                  PIC S9(004) COMP  VALUE ZERO.           
008500     05 WS-P2-MCH                 PIC S9(004) COMP  VALUE ZERO.           
008600     05 WS-P2-PCH                 PIC S9(004) COMP  VALUE ZERO.           
008700 01  WS-P2-TAB REDEFINES WS-P2-BASE.                                      
008800     05 WS-P2-VAL                  PIC S9(004) COMP  OCCURS 4.            
008900                                                                          
009000*-----------------------------------------------------------------        
009100 01  FILLER                       PIC X(050)         VALUE                
009200        "-----NOTAS DE TRABALHO (VIDA/EMOCAO/INTEL/FISICO)---".           
009300*-----------------------------------------------------------------        
009400                                                                          
009500 01  WS-SCORE-BASE.                                                       
009600     05 WS-SCORE-VIDA          PIC S9(003)V9 COMP-3 VALUE ZERO.           
009700     05 WS-SCORE-EMOCAO        PIC S9(003)V9 COMP-3 VALUE ZERO.           
009800     05 WS-SCORE-INTELEC       PIC S9(003)V9 COMP-3 VALUE ZERO.           
009900     05 WS-SCORE-FISICO        PIC S9(003)V9 COMP-3 VALUE ZERO.           
010000 01  WS-SCORE-TAB REDEFINES WS-SCORE-BASE.                                
010100     05 WS-SCORE-VAL            PIC S9(003)V9 COMP-3 OCCURS 4.            
010200                                                                          
010300*-----------------------------------------------------------------        
010400 01  FILLER                       PIC X(050)         VALUE                
010500        "-----PESOS DA MEDIA PONDERADA (0.4/0.3/0.2/0.1)---".             
010600*-----------------------------------------------------------------        
010700                                                                          
010800 01  WS-PESOS-CONST.                                                      
010900     05 FILLER PIC S9V9 COMP-3 VALUE 0.4.                                 
011000     05 FILLER PIC S9V9 COMP-3 VALUE 0.3.                                 
011100     05 FILLER PIC S9V9 COMP-3 VALUE 0.2.                                 
011200     05 FILLER PIC S9V9 COMP-3 VALUE 0.1.                                 
011300 01  WS-PESOS-TAB REDEFINES WS-PESOS-CONST.                               
011400     05 WS-PESO-VAL              PIC S9V9 COMP-3 OCCURS 4.                
011500                                                                          
011600*-----------------------------------------------------------------        
011700 01  FILLER                       PIC X(050)         VALUE                
011800        "-----VARIAVEIS AUXILIARES DO CALCULO-----".                      
011900*-----------------------------------------------------------------        
012000                                                                          
012100 01  WS-DIFF-ABS                  PIC S9(004) COMP  VALUE ZERO.           
012200 01  WS-IX-SCORE                  PIC S9(004) COMP  VALUE ZERO.           
012300                                                                          
012400*-----------------------------------------------------------------        
012500 01  FILLER                       PIC X(050)         VALUE                
012600        "-----BOOK'S  ----------------------------------".                
012700*-----------------------------------------------------------------        
012800 COPY "BOOKMSG".                                                          
012900*-----------------------------------------------------------------        
013000 01  FILLER                       PIC X(050)         VALUE                
013100        "* FIM DA WORKING - COMPAT *".                                    
013200*-----------------------------------------------------------------        
013300                                                                          
013400 LINKAGE                          SECTION.                                
013500 COPY "BOOKCOMP".                                                         
013600                                                                          
013700*=================================================================        
013800 PROCEDURE                        DIVISION USING LK-PARM-COMPAT.          
013900*=================================================================        
014000                                                                          
014100*-----------------------------------------------------------------        
014200 0000-PRINCIPAL                   SECTION.                                
014300*-----------------------------------------------------------------        
014400                                                                          
014500     PERFORM 1000-CARREGAR-VALORES.                                       
014600                                                                          
014700     PERFORM 1100-CALCULAR-SCORES                                         
014800             VARYING WS-IX-SCORE FROM 1 BY 1                              
014900             UNTIL WS-IX-SCORE GREATER 4.                                 
015000                                                                          
015100     PERFORM 1200-GRAVAR-SCORES.                                          
015200     PERFORM 1300-CALCULAR-TOTAL.                                         
015300     PERFORM 1400-CALCULAR-PERCENT.                                       
015400     PERFORM 1500-VERIFICAR-CARMICO.                                      
015500     PERFORM 1610-DESAFIO-VIDAS.                                          
015600     PERFORM 1620-DESAFIO-EMOCOES.                                        
015700     PERFORM 1630-DESAFIO-TIPOS.                                          
015800                                                                          
015900     GOBACK.                                                              
016000                                                                          
016100 0000-PRINCIPAL-FIM.               EXIT.                                  
016200                                                                          
016300*-----------------------------------------------------------------        
016400 1000-CARREGAR-VALORES            SECTION.                                
016500*-----------------------------------------------------------------        
016600*    COPIA OS CAMPOS DE ENTRADA PARA AS TABELAS WS-P1-TAB E               
016700*    WS-P2-TAB, NA ORDEM SZ/ZK/MCH/PCH.                                   
016800                                                                          
016900     MOVE LK-CMP-P1-SZ  TO WS-P1-SZ.                                      
017000     MOVE LK-CMP-P1-ZK  TO WS-P1-ZK.                                      
017100     MOVE LK-CMP-P1-MCH TO WS-P1-MCH.                                     
017200     MOVE LK-CMP-P1-PCH TO WS-P1-PCH.                                     
017300                                                                          
017400     MOVE LK-CMP-P2-SZ  TO WS-P2-SZ.                                      
017500     MOVE LK-CMP-P2-ZK  TO WS-P2-ZK.                                      
017600     MOVE LK-CMP-P2-MCH TO WS-P2-MCH.                                     
017700     MOVE LK-CMP-P2-PCH TO WS-P2-PCH.                                     
017800                                                                          
017900 1000-CARREGAR-VALORES-FIM.       EXIT.                                   
018000                                                                          
018100*-----------------------------------------------------------------        
018200 1100-CALCULAR-SCORES             SECTION.                                
018300*-----------------------------------------------------------------        
018400*    NOTA(I) = MINIMO(10, 10 - |P1(I) - P2(I)| * 0.5).                    
018500*    O TETO DE 10 TEM DE SER TESTADO SEMPRE, MESMO QUANDO A               
018600*    DIFERENCA E ZERO OU NEGATIVA (CHAMADO HD-2003-0604).                 
018700                                                                          
018800     COMPUTE WS-DIFF-ABS = WS-P1-VAL (WS-IX-SCORE)                        
018900                            - WS-P2-VAL (WS-IX-SCORE).                    
019000                                                                          
019100     IF WS-DIFF-ABS LESS ZERO                                             
019200         COMPUTE WS-DIFF-ABS = WS-DIFF-ABS * -1                           
019300     END-IF.                                                              
019400                                                                          
019500     COMPUTE WS-SCORE-VAL (WS-IX-SCORE) ROUNDED =                         
019600             10 - (WS-DIFF-ABS * 0.5).                                    
019700                                                                          
019800     IF WS-SCORE-VAL (WS-IX-SCORE) GREATER 10                             
019900         MOVE 10 TO WS-SCORE-VAL (WS-IX-SCORE)                            
020000     END-IF.                                                              
020100                                                                          
020200 1100-CALCULAR-SCORES-FIM.        EXIT.                                   
020300                                                                          
020400*-----------------------------------------------------------------        
020500 1200-GRAVAR-SCORES               SECTION.                                
020600*-----------------------------------------------------------------        
020700                                                                          
020800     MOVE WS-SCORE-VIDA    TO LK-CMP-VIDA.                                
020900     MOVE WS-SCORE-EMOCAO  TO LK-CMP-EMOCAO.                              
021000     MOVE WS-SCORE-INTELEC TO LK-CMP-INTELEC.                             
021100     MOVE WS-SCORE-FISICO  TO LK-CMP-FISICO.                              
021200                                                                          
021300 1200-GRAVAR-SCORES-FIM.          EXIT.                                   
021400                                                                          
021500*-----------------------------------------------------------------        
021600 1300-CALCULAR-TOTAL              SECTION.                                
021700*-----------------------------------------------------------------        
021800*    MEDIA PONDERADA: VIDA 40%, EMOCAO 30%, INTELEC 20%,                  
021900*    FISICO 10%.                                                          
022000                                                                          
022100     COMPUTE LK-CMP-TOTAL ROUNDED =                                       
022200             (WS-SCORE-VAL (1) * WS-PESO-VAL (1)) +                       
022300             (WS-SCORE-VAL (2) * WS-PESO-VAL (2)) +                       
022400             (WS-SCORE-VAL (3) * WS-PESO-VAL (3)) +                       
022500             (WS-SCORE-VAL (4) * WS-PESO-VAL (4)).                        
022600                                                                          
022700 1300-CALCULAR-TOTAL-FIM.         EXIT.                                   
022800                                                                          
022900*-----------------------------------------------------------------        
023000 1400-CALCULAR-PERCENT            SECTION.                                
023100*-----------------------------------------------------------------        
023200                                                                          
023300     COMPUTE LK-CMP-PERCENT ROUNDED = LK-CMP-TOTAL * 10.                  
023400                                                                          
023500 1400-CALCULAR-PERCENT-FIM.       EXIT.                                   
023600                                                                          
023700*-----------------------------------------------------------------        
023800 1500-VERIFICAR-CARMICO           SECTION.                                
023900*-----------------------------------------------------------------        
024000*    LIGACAO CARMICA SE AS DUAS PESSOAS TEM O MESMO SZ OU O               
024100*    MESMO NUMERO MESTRE (MCH).                                           
024200                                                                          
024300     IF WS-P1-SZ EQUAL WS-P2-SZ OR WS-P1-MCH EQUAL WS-P2-MCH              
024400         MOVE "Y" TO LK-CMP-CARMICO                                       
024500     ELSE                                                                 
024600         MOVE "N" TO LK-CMP-CARMICO                                       
024700     END-IF.                                                              
024800                                                                          
024900 1500-VERIFICAR-CARMICO-FIM.      EXIT.                                   
025000                                                                          
025100*-----------------------------------------------------------------        
025200 1610-DESAFIO-VIDAS               SECTION.                                
025300*-----------------------------------------------------------------        
025400*    DESAFIO 1 - CAMINHOS DE VIDA DIFERENTES (SZ).                        
025500                                                                          
025600     COMPUTE WS-DIFF-ABS = WS-P1-VAL (1) - WS-P2-VAL (1).                 
025700                                                                          
025800     IF WS-DIFF-ABS LESS ZERO                                             
025900         COMPUTE WS-DIFF-ABS = WS-DIFF-ABS * -1                           
026000     END-IF.                                                              
026100                                                                          
026200     IF WS-DIFF-ABS GREATER 5                                             
026300         MOVE "Y" TO LK-CMP-DESAFIO-1                                     
026400     ELSE                                                                 
026500         MOVE "N" TO LK-CMP-DESAFIO-1                                     
026600     END-IF.                                                              
026700                                                                          
026800 1610-DESAFIO-VIDAS-FIM.          EXIT.                                   
026900                                                                          
027000*-----------------------------------------------------------------        
027100 1620-DESAFIO-EMOCOES             SECTION.                                
027200*-----------------------------------------------------------------        
027300*    DESAFIO 2 - NECESSIDADES EMOCIONAIS DIFERENTES (ZK).                 
027400                                                                          
027500     COMPUTE WS-DIFF-ABS = WS-P1-VAL (2) - WS-P2-VAL (2).                 
027600                                                                          
027700     IF WS-DIFF-ABS LESS ZERO                                             
027800         COMPUTE WS-DIFF-ABS = WS-DIFF-ABS * -1                           
027900     END-IF.                                                              
028000                                                                          
028100     IF WS-DIFF-ABS GREATER 5                                             
028200         MOVE "Y" TO LK-CMP-DESAFIO-2                                     
028300     ELSE                                                                 
028400         MOVE "N" TO LK-CMP-DESAFIO-2                                     
028500     END-IF.                                                              
028600                                                                          
028700 1620-DESAFIO-EMOCOES-FIM.        EXIT.                                   
028800                                                                          
028900*-----------------------------------------------------------------        
029000 1630-DESAFIO-TIPOS                SECTION.                               
029100*-----------------------------------------------------------------        
029200*    DESAFIO 3 - TIPOS YIN/YANG OPOSTOS (TMCH DE CADA PESSOA).            
029300                                                                          
029400     IF LK-CMP-P1-TMCH NOT EQUAL LK-CMP-P2-TMCH                           
029500         MOVE "Y" TO LK-CMP-DESAFIO-3                                     
029600     ELSE                                                                 
029700         MOVE "N" TO LK-CMP-DESAFIO-3                                     
029800     END-IF.                                                              
029900                                                                          
030000 1630-DESAFIO-TIPOS-FIM.          EXIT.                                   
030100                                                                          
030200 END PROGRAM COMPAT.                                                      
030300                                                                          
