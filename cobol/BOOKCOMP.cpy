000100*-----------------------------------------------------------------        
000200*=================================================================        
000300*== BOOK........: BOOKCOMP                                                
000400*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
000500*== ANALISTA....: IVAN SANCHES                                            
000600*== DATA........: 31/07/1987                                              
000700*== CONSULTORIA.: FOURSYS                                                 
000800*-----------------------------------------------------------------        
000900*== OBJETIVO....: LAYOUT DO PARAMETRO DE CHAMADA DO COMPAT - DOIS         
001000*                 PERFIS DE ENTRADA (OS CAMPOS QUE O CALCULO DE           
001100*                 COMPATIBILIDADE USA) E AS 5 NOTAS/PERCENTUAIS,          
001200*                 O FLAG CARMICO E OS 3 FLAGS DE DESAFIO DE               
001300*                 SAIDA.                                                  
001400*-----------------------------------------------------------------        
001500*-------------------ALTERACOES DO BOOK--------------------------          
001600*== PROGRAMADOR.: RAFAEL DE OLIVEIRA                                      
001700*== ANALISTA....: IVAN SANCHES                                            
001800*== DATA........: 05/10/1988                                              
001900*== OBJETIVO....: BOOK CRIADO PARA A CHAMADA DO COMPAT                    
002000*-----------------------------------------------------------------        
002100*== PROGRAMADOR.: N. R. TAVARES                                           
002200*== ANALISTA....: J. PEIXOTO                                              
002300*== DATA........: 02/03/2004                                              
002400*== OBJETIVO....: CHAMADO HD-2004-0138 - ACRESCENTADOS OS                 
002500*                 NIVEIS 88 DOS FLAGS DE SAIDA (CARMICO E OS 3            
002600*                 DESAFIOS), QUE SO ASSUMEM "Y" OU "N".                   
002700*=================================================================        
002800                                                                          
002900*-----------------------------------------------------------------        
003000 01  FILLER                       PIC X(050)         VALUE                
003100        "-----BOOKCOMP - PARAMETRO DE CHAMADA DO COMPAT-----".            
003200*-----------------------------------------------------------------        
003300                                                                          
003400 01  LK-PARM-COMPAT.                                                      
003500     05 LK-CMP-P1.                                                        
003600        10 LK-CMP-P1-MCH          PIC 9(002).                             
003700        10 LK-CMP-P1-TMCH         PIC X(004).                             
003800        10 LK-CMP-P1-ZK           PIC 9(002).                             
003900        10 LK-CMP-P1-PCH          PIC 9(002).                             
004000        10 LK-CMP-P1-SZ           PIC 9(002).                             
004100     05 LK-CMP-P2.                                                        
004200        10 LK-CMP-P2-MCH          PIC 9(002).                             
004300        10 LK-CMP-P2-TMCH         PIC X(004).                             
004400        10 LK-CMP-P2-ZK           PIC 9(002).                             
004500        10 LK-CMP-P2-PCH          PIC 9(002).                             
004600        10 LK-CMP-P2-SZ           PIC 9(002).                             
004700     05 LK-CMP-SAIDA.                                                     
004800        10 LK-CMP-VIDA            PIC 99V9.                               
004900        10 LK-CMP-EMOCAO          PIC 99V9.                               
005000        10 LK-CMP-INTELEC         PIC 99V9.                               
005100        10 LK-CMP-FISICO          PIC 99V9.                               
005200        10 LK-CMP-TOTAL           PIC 99V9.                               
005300        10 LK-CMP-PERCENT         PIC 999V9.                              
005400        10 LK-CMP-CARMICO         PIC X(001).                             
005500           88 LK-CMP-CARMICO-SIM      VALUE "Y".                          
005600           88 LK-CMP-CARMICO-NAO      VALUE "N".                          
005700        10 LK-CMP-DESAFIO-1       PIC X(001).                             
005800           88 LK-CMP-DESAFIO-1-SIM    VALUE "Y".                          
005900           88 LK-CMP-DESAFIO-1-NAO    VALUE "N".                          
006000        10 LK-CMP-DESAFIO-2       PIC X(001).                             
006100           88 LK-CMP-DESAFIO-2-SIM    VALUE "Y".                          
006200           88 LK-CMP-DESAFIO-2-NAO    VALUE "N".                          
006300        10 LK-CMP-DESAFIO-3       PIC X(001).                             
006400           88 LK-CMP-DESAFIO-3-SIM    VALUE "Y".                          
006500           88 LK-CMP-DESAFIO-3-NAO    VALUE "N".                          
006600        10 FILLER                 PIC X(010)         VALUE SPACES.        
006700                                                                          
